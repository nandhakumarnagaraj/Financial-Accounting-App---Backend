000100******************************************************************
000200* COPY BOOK    : DSHREC                                         *
000300* APLICACION   : DASHBOARD FINANCIERO - TOTALIZACION            *
000400* PROGRAMADOR  : J. ALDANA (JALD)                                *
000500* DESCRIPCION  : LAYOUT DEL REGISTRO DE SALIDA DEL TABLERO       *
000600*              : (DASHBOARD-OUT). UN SOLO REGISTRO POR CORRIDA   *
000700*              : Y POR USUARIO, CON LOS CONTEOS Y SUMAS DE LOS  *
000800*              : SEIS MAESTROS DE BOLSA Y CONTABILIDAD.          *
000900* USADO POR    : DASHAG10                                       *
001000******************************************************************
001100* HISTORIAL DE CAMBIOS                                           *
001200*   30/08/1990 JALD TK-0103 VERSION INICIAL DEL LAYOUT.          *
001300*   12/05/1997 RMTZ TK-0221 SE AGREGAN BANDERAS DE CONEXION A    *
001400*              XERO Y ZERODHA (DSH-XERO-CONNECTED/                *
001500*              DSH-ZERODHA-CONNECTED).                           *
001600*   28/01/1999 PEDR TK-Y2K1 REVISION DE CAMPOS DE FECHA - ESTE   *
001700*              LAYOUT NO LLEVA FECHA, NO APLICA CAMBIO.          *
001710*   19/11/2013 EEDR TK-0418 LA VISTA EN TABLA AHORA SI SE LEE, EN *
001720*              EL DETALLE DE TRAZA DE DASHAG10.                  *
001800******************************************************************
001900   01  DSH-REGISTRO.
002000       05  DSH-USERNAME             PIC X(30).
002100       05  DSH-TOTAL-INVOICES       PIC S9(07).
002200       05  DSH-TOTAL-ACCOUNTS       PIC S9(07).
002300       05  DSH-TOTAL-TRANSACTIONS   PIC S9(07).
002400       05  DSH-TOTAL-INVOICE-AMOUNT PIC S9(11)V99.
002500       05  DSH-TOTAL-OUTSTANDING-AMT PIC S9(11)V99.
002600       05  DSH-XERO-CONNECTED       PIC X(01).
002700           88  DSH-XERO-SI              VALUE 'Y'.
002800           88  DSH-XERO-NO              VALUE 'N'.
002900       05  DSH-TOTAL-HOLDINGS       PIC S9(07).
003000       05  DSH-TOTAL-POSITIONS      PIC S9(07).
003100       05  DSH-TOTAL-ORDERS         PIC S9(07).
003200       05  DSH-PORTFOLIO-VALUE      PIC S9(11)V99.
003300       05  DSH-TOTAL-PNL            PIC S9(11)V99.
003400       05  DSH-ZERODHA-CONNECTED    PIC X(01).
003500           88  DSH-ZERODHA-SI           VALUE 'Y'.
003600           88  DSH-ZERODHA-NO           VALUE 'N'.
003700       05  FILLER                   PIC X(04).
003800*      --> VISTA EN TABLA DE LOS SEIS CONTEOS, PARA LA RUTINA
003900*      --> DE TRAZA DE ESTADISTICAS EN DASHAG10.
004000   01  DSH-CONTEOS-DESGL REDEFINES DSH-REGISTRO.
004100       05  FILLER                   PIC X(30).
004200       05  DSH-CONT-TABLA.
004300           10  DSH-CONT-ELEM        PIC S9(07) OCCURS 3 TIMES.
004400       05  FILLER                   PIC X(27).
004500       05  DSH-CONT-TABLA2.
004600           10  DSH-CONT-ELEM2       PIC S9(07) OCCURS 3 TIMES.
004700       05  FILLER                   PIC X(31).
