000100******************************************************************
000200* FECHA       : 09/10/1994                                       *
000300* PROGRAMADOR : R. MARTINEZ (RMTZ)                                *
000400* APLICACION  : DASHBOARD FINANCIERO - MODULO CONTABLE (XERO)    *
000500* PROGRAMA    : XREVMES1                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : SUMA EL TOTAL DE FACTURACION DEL MES SOLICITADO  *
000800*             : POR PARAMETRO (ANIO/MES), FILTRANDO EL MAESTRO   *
000900*             : DE FACTURAS POR LA FECHA DE FACTURA (NO LA       *
001000*             : FECHA DE VENCIMIENTO), DEL DIA 1 AL ULTIMO DIA   *
001100*             : CALENDARIO DEL MES, AMBOS INCLUSIVE.             *
001200* ARCHIVOS    : PARMIN=E, FACTIN=E                               *
001300* ACCION (ES) : C=CONSULTA                                      *
001400* INSTALADO   : DD/MM/AAAA                                      *
001500* BPM/RATIONAL: 241211                                          *
001600* NOMBRE      : INGRESOS TOTALES DEL MES                         *
001700******************************************************************
001800* HISTORIAL DE CAMBIOS                                          *
001900*   09/10/1994 RMTZ TK-0163 VERSION INICIAL DEL PROGRAMA.        *
002000*   27/01/1999 PEDR TK-Y2K1 SE AMPLIA EL PARAMETRO DE ANIO A 4    *
002100*              DIGITOS; EL VIEJO PARAMETRO DE 2 DIGITOS QUEDA     *
002200*              FUERA DE USO.                                     *
002300*   04/06/2003 EEDR TK-0267 SE ACLARA QUE EL FILTRO USA LA FECHA  *
002400*              DE FACTURA Y NO LA FECHA DE VENCIMIENTO.           *
002410*   23/08/2011 RMTZ TK-0364 EL EXTRACTO FACTIN AHORA LLEGA EN     *
002420*              TEXTO PLANO CON SALTO DE LINEA; SE CAMBIA SU       *
002430*              SELECT A LINE SEQUENTIAL. PARMIN SE REVISA Y SE    *
002440*              DEJA IGUAL, EN SEQUENTIAL, PUES ES TARJETA DE      *
002450*              PARAMETROS Y NO EXTRACTO.                          *
002460*   19/11/2013 EEDR TK-0416 SE AGREGA TARJETA DE TRAZA OPCIONAL   *
002470*              EN EL SYSIN; SI VIENE 'S' SE DETALLA EN SYSOUT EL  *
002480*              DESGLOSE ANIO/MES/DIA DE LA ULTIMA FACTURA LEIDA,  *
002490*              PARA SOPORTE A PRODUCCION.                         *
002500******************************************************************
002600 IDENTIFICATION DIVISION.
002700 PROGRAM-ID.                    XREVMES1.
002800 AUTHOR.                        R. MARTINEZ.
002900 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
003000 DATE-WRITTEN.                  09/10/1994.
003100 DATE-COMPILED.                 04/06/2003.
003200 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
003300 ENVIRONMENT DIVISION.
003400 CONFIGURATION SECTION.
003500 SPECIAL-NAMES.
003600     C01 IS TOP-OF-FORM.
003700 INPUT-OUTPUT SECTION.
003800 FILE-CONTROL.
003900*              A R C H I V O S   D E   E N T R A D A
003910*    --> PARMIN: REGISTRO FIJO DE 80, LO ARMA EL SCRIPT DE CORRIDA.
004000     SELECT PARMIN  ASSIGN   TO PARMIN
004100            ORGANIZATION     IS SEQUENTIAL
004200            FILE STATUS      IS FS-PARMIN
004300                                FSE-PARMIN.
004310*    --> FACTIN: EXTRACTO PLANO DE XERO, SE DEJA LINE SEQUENTIAL
004320*    --> IGUAL QUE EN DASHAG10 (QUE TAMBIEN LO LEE PARA EL
004330*    --> TABLERO), NO ES UN MAESTRO INDEXADO.
004400     SELECT FACTIN  ASSIGN   TO FACTIN
004500            ORGANIZATION     IS LINE SEQUENTIAL
004600            FILE STATUS      IS FS-FACTIN
004700                                FSE-FACTIN.
004800 DATA DIVISION.
004900 FILE SECTION.
004910******************************************************************
004920*     DOS ARCHIVOS: EL PARAMETRO DE CORRIDA (ANIO/MES A TOTALIZAR) *
004930*     Y EL MAESTRO DE FACTURAS, QUE SE RECORRE COMPLETO; EL        *
004940*     FILTRO DE FECHA SE APLICA REGISTRO POR REGISTRO, NO HAY      *
004950*     INDICE NI LLAVE DE ACCESO DIRECTO POR FECHA.                 *
004960******************************************************************
005000*1 -->PARAMETRO DE CORRIDA: ANIO Y MES A CONSULTAR
005100 FD  PARMIN.
005200 01  PARMIN-REC.
005300     05  PARM-ANIO                PIC 9(04).
005400     05  PARM-MES                 PIC 9(02).
005410*    --> TK-0416: SE TOMA UN BYTE DE LA RESERVA PARA LA BANDERA
005420*    --> DE TRAZA; LOS OTROS SETENTA Y TRES SIGUEN LIBRES.
005430     05  PARM-TRAZA               PIC X(01).
005500     05  FILLER                   PIC X(73).
005600*2 -->MAESTRO DE FACTURAS (XERO)
005700 FD  FACTIN.
005800     COPY INVREC.
005900 WORKING-STORAGE SECTION.
006000******************************************************************
006100*               C A M P O S    D E    T R A B A J O              *
006200******************************************************************
006300 01  WKS-CAMPOS-DE-TRABAJO.
006400     02  WKS-PROGRAMA              PIC X(08)  VALUE 'XREVMES1'.
006500     02  WKS-FIN-ARCHIVOS          PIC 9(01)  COMP.
006600         88  WKS-END-FACTIN            VALUE 1.
006610*    --> TK-0416: BANDERA DE TRAZA, TOMADA DE TARJETA EN SYSIN.
006620     02  WKS-SW-TRAZA              PIC X(01)  VALUE 'N'.
006630         88  WKS-TRAZA-ACTIVA          VALUE 'S'.
006700******************************************************************
006800*        R A N G O   D E L   M E S   S O L I C I T A D O         *
006810*        (WKS-ULTIMO-DIA SE DERIVA DE LA TABLA DE ABAJO Y SE      *
006820*        AJUSTA PARA FEBRERO BISIESTO EN CALCULA-RANGO-MES)       *
006900******************************************************************
007000     02  WKS-ANIO-MES              PIC 9(04).
007100     02  WKS-MES-SOL               PIC 9(02).
007200     02  WKS-ULTIMO-DIA            PIC 9(02).
007300*    --> TABLA DE ULTIMOS DIAS POR MES (FEBRERO SE AJUSTA EN
007400*    --> CALCULA-RANGO-MES CUANDO EL ANIO ES BISIESTO).
007500     02  WKS-TABLA-ULT-DIA.
007600         03  FILLER PIC 9(02) VALUE 31.
007700         03  FILLER PIC 9(02) VALUE 28.
007800         03  FILLER PIC 9(02) VALUE 31.
007900         03  FILLER PIC 9(02) VALUE 30.
008000         03  FILLER PIC 9(02) VALUE 31.
008100         03  FILLER PIC 9(02) VALUE 30.
008200         03  FILLER PIC 9(02) VALUE 31.
008300         03  FILLER PIC 9(02) VALUE 31.
008400         03  FILLER PIC 9(02) VALUE 30.
008500         03  FILLER PIC 9(02) VALUE 31.
008600         03  FILLER PIC 9(02) VALUE 30.
008700         03  FILLER PIC 9(02) VALUE 31.
008800     02  WKS-TABLA-ULT-DIA-R REDEFINES WKS-TABLA-ULT-DIA.
008900         03  WKS-ULT-DIA-ELEM      PIC 9(02) OCCURS 12 TIMES.
009000     02  WKS-FECHA-DESDE           PIC X(10).
009100     02  WKS-FECHA-DESDE-R REDEFINES WKS-FECHA-DESDE.
009200         03  WKS-DESDE-ANIO        PIC X(04).
009300         03  FILLER                PIC X(01).
009400         03  WKS-DESDE-MES         PIC X(02).
009500         03  FILLER                PIC X(01).
009600         03  WKS-DESDE-DIA         PIC X(02).
009700     02  WKS-FECHA-HASTA           PIC X(10).
009800     02  WKS-FECHA-HASTA-R REDEFINES WKS-FECHA-HASTA.
009900         03  WKS-HASTA-ANIO        PIC X(04).
010000         03  FILLER                PIC X(01).
010100         03  WKS-HASTA-MES         PIC X(02).
010200         03  FILLER                PIC X(01).
010300         03  WKS-HASTA-DIA         PIC X(02).
010400******************************************************************
010500*        A C U M U L A D O R   D E   I N G R E S O S             *
010510*        (SE EMPACA EN COMP-3, MISMA COSTUMBRE QUE WKS-TOTAL-     *
010520*        GASTOS EN XGASTOT1 Y LOS ACUMULADORES DEL TABLERO)       *
010600******************************************************************
010700     02  WKS-TOTAL-INGRESOS-MES    PIC S9(11)V99 COMP-3 VALUE ZEROS.
010800     02  WKS-FACTURAS-EN-RANGO     PIC S9(07)    COMP   VALUE ZEROS.
010810*    --> RESIDUOS DE LA PRUEBA DE ANIO BISIESTO (DIVIDE ... REMAINDER)
010820     02  WKS-RESIDUO-ENTRE-4       PIC 9(04)     COMP   VALUE ZEROS.
010830     02  WKS-RESIDUO-ENTRE-100     PIC 9(04)     COMP   VALUE ZEROS.
010840     02  WKS-RESIDUO-ENTRE-400     PIC 9(04)     COMP   VALUE ZEROS.
010850     02  WKS-COCIENTE-AUX          PIC 9(04)     COMP   VALUE ZEROS.
010900     02  WKS-MASK                  PIC Z,ZZZ,ZZZ,ZZ9.99.
011000     02  WKS-MASK-NEG REDEFINES WKS-MASK  PIC -,ZZZ,ZZZ,ZZ9.99.
011100******************************************************************
011200*     VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS               *
011300******************************************************************
011400 01  FS-PARMIN                     PIC 9(02)         VALUE ZEROS.
011500 01  FS-FACTIN                      PIC 9(02)         VALUE ZEROS.
011600 01  FS-CICLO                       PIC 9(02)         VALUE ZEROS.
011700*                VARIABLES DE FILE STATUS EXTENDED                *
011800 01  FSE-PARMIN.
011900     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
012000     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
012100     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
012200 01  FSE-FACTIN.
012300     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
012400     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
012500     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
012600* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
012700 01  PROGRAMA                       PIC X(08)         VALUE SPACES.
012800 01  ARCHIVO                        PIC X(08)         VALUE SPACES.
012900 01  ACCION                         PIC X(10)         VALUE SPACES.
013000 01  LLAVE                          PIC X(32)         VALUE SPACES.
013100******************************************************************
013200 PROCEDURE DIVISION.
013300 000-MAIN SECTION.
013400     PERFORM APERTURA-ARCHIVOS
013500     PERFORM LEE-PARM-ANIO-MES
013600     PERFORM CALCULA-RANGO-MES
013700     PERFORM TOTALIZA-FACTURAS-MES UNTIL WKS-END-FACTIN
013800     PERFORM DESPLIEGA-TOTAL
013900     PERFORM CIERRA-ARCHIVOS
014000     STOP RUN.
014100 000-MAIN-E. EXIT.
014200*
014300 APERTURA-ARCHIVOS SECTION.
014400     OPEN INPUT PARMIN, FACTIN
014500
014600     MOVE ZEROS  TO FS-CICLO
014700     MOVE 'OPEN' TO ACCION
014800     MOVE SPACES TO LLAVE
014900     MOVE WKS-PROGRAMA TO PROGRAMA
015000
015100     PERFORM FILE-STATUS-EXTENDED
015200         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 2
015300
015400     MOVE ZEROS TO WKS-FIN-ARCHIVOS.
015500 APERTURA-ARCHIVOS-E. EXIT.
015600*
015610* LEE EL UNICO REGISTRO DE PARMIN (PUESTO AHI POR EL JCL/SCRIPT QUE
015620* LLAMA A ESTE PROGRAMA) CON EL ANIO Y EL MES QUE SE VA A TOTALIZAR.
015700 LEE-PARM-ANIO-MES SECTION.
015800     READ PARMIN END-READ
015900     IF FS-PARMIN NOT EQUAL 0
016000        MOVE 1       TO FS-CICLO
016100        MOVE 'READ'  TO ACCION
016200        MOVE 91      TO RETURN-CODE
016300        PERFORM FILE-STATUS-EXTENDED
016400        PERFORM CIERRA-ARCHIVOS
016500        STOP RUN
016600     END-IF
016700     MOVE PARM-ANIO TO WKS-ANIO-MES
016800     MOVE PARM-MES  TO WKS-MES-SOL
016810*    --> BANDERA DE TRAZA (TK-0416): SI EL OPERADOR LA PRENDE EN EL
016820*    --> PARAMETRO, DESPLIEGA-TOTAL DEJA UN DETALLE EXTRA EN SYSOUT.
016830     MOVE PARM-TRAZA TO WKS-SW-TRAZA.
016900 LEE-PARM-ANIO-MES-E. EXIT.
017000*
017100* CALCULA EL PRIMER Y EL ULTIMO DIA CALENDARIO DEL MES SOLICITADO,
017200* AJUSTANDO FEBRERO CUANDO EL ANIO ES BISIESTO.
017300 CALCULA-RANGO-MES SECTION.
017310*    --> PUNTO DE PARTIDA: EL ULTIMO DIA "NORMAL" DEL MES, DE LA
017320*    --> TABLA WKS-TABLA-ULT-DIA. SOLO FEBRERO CAMBIA ABAJO.
017400     MOVE WKS-ULT-DIA-ELEM(WKS-MES-SOL) TO WKS-ULTIMO-DIA
017500
017510     IF WKS-MES-SOL EQUAL 2
017511*        --> REGLA GREGORIANA: BISIESTO SI ES DIVISIBLE ENTRE 4 Y,
017512*        --> SI ADEMAS ES DIVISIBLE ENTRE 100, SOLO CUENTA SI
017513*        --> TAMBIEN ES DIVISIBLE ENTRE 400 (EJ. 2000 SI, 1900 NO).
017520        DIVIDE WKS-ANIO-MES BY 4   GIVING WKS-COCIENTE-AUX
017530            REMAINDER WKS-RESIDUO-ENTRE-4
017540        DIVIDE WKS-ANIO-MES BY 100 GIVING WKS-COCIENTE-AUX
017550            REMAINDER WKS-RESIDUO-ENTRE-100
017560        DIVIDE WKS-ANIO-MES BY 400 GIVING WKS-COCIENTE-AUX
017570            REMAINDER WKS-RESIDUO-ENTRE-400
017580        IF WKS-RESIDUO-ENTRE-4 EQUAL 0
017590           AND (WKS-RESIDUO-ENTRE-100 NOT EQUAL 0
017600               OR WKS-RESIDUO-ENTRE-400 EQUAL 0)
017700           MOVE 29 TO WKS-ULTIMO-DIA
017800        END-IF
018000     END-IF
018200
018210*    --> CONSTRUYE LAS DOS FECHAS LIMITE EN FORMATO AAAA-MM-DD
018220*    --> PARA PODER COMPARARLAS DIRECTO CONTRA INV-INVOICE-DATE.
018300     MOVE WKS-ANIO-MES TO WKS-DESDE-ANIO WKS-HASTA-ANIO
018400     MOVE WKS-MES-SOL  TO WKS-DESDE-MES  WKS-HASTA-MES
018500     MOVE '01'         TO WKS-DESDE-DIA
018600     MOVE WKS-ULTIMO-DIA TO WKS-HASTA-DIA.
018700 CALCULA-RANGO-MES-E. EXIT.
018800*
018900* LEE EL MAESTRO DE FACTURAS Y ACUMULA EL TOTAL DE LAS FACTURAS
019000* CUYA FECHA DE FACTURA CAE DENTRO DEL RANGO DEL MES SOLICITADO.
019100 TOTALIZA-FACTURAS-MES SECTION.
019200     READ FACTIN END-READ
019300     EVALUATE FS-FACTIN
019400         WHEN 0
019410*            --> SOLO SUMA SI LA FECHA DE FACTURA (NO LA DE
019420*            --> VENCIMIENTO, VER TK-0267) CAE DENTRO DEL RANGO.
019500             IF INV-INVOICE-DATE GREATER OR EQUAL WKS-FECHA-DESDE
019600                AND INV-INVOICE-DATE LESS OR EQUAL WKS-FECHA-HASTA
019700                ADD INV-TOTAL TO WKS-TOTAL-INGRESOS-MES
019800                ADD 1 TO WKS-FACTURAS-EN-RANGO
019900             END-IF
020000         WHEN 10
020010*            --> FIN NORMAL DE FACTIN.
020100             SET WKS-END-FACTIN TO TRUE
020200         WHEN OTHER
020300             MOVE 2       TO FS-CICLO
020400             MOVE 'READ'  TO ACCION
020500             MOVE 91      TO RETURN-CODE
020600             PERFORM FILE-STATUS-EXTENDED
020700             PERFORM CIERRA-ARCHIVOS
020800             STOP RUN
020900     END-EVALUATE.
021000 TOTALIZA-FACTURAS-MES-E. EXIT.
021100*
021200 DESPLIEGA-TOTAL SECTION.
021300     DISPLAY
021400     '**********************************************************'
021500     DISPLAY
021600     '*            INGRESOS TOTALES DEL MES SOLICITADO          *'
021700     DISPLAY
021800     '**********************************************************'
021900     DISPLAY 'RANGO DE FECHAS             : ' WKS-FECHA-DESDE
022000             ' A ' WKS-FECHA-HASTA
022100     MOVE WKS-FACTURAS-EN-RANGO TO WKS-MASK
022200     DISPLAY 'FACTURAS DENTRO DEL RANGO   : ' WKS-MASK
022300     MOVE WKS-TOTAL-INGRESOS-MES TO WKS-MASK
022400     DISPLAY 'TOTAL DE INGRESOS DEL MES   : ' WKS-MASK
022500     DISPLAY
022600     '**********************************************************'
022610*    --> TK-0416: SI LA TARJETA DE TRAZA VINO 'S', SE DETALLA EN
022620*    --> SYSOUT EL DESGLOSE ANIO/MES/DIA DE LA FECHA DE LA ULTIMA
022630*    --> FACTURA LEIDA, PARA QUIEN ESTE DEPURANDO EL RANGO.
022640     IF WKS-TRAZA-ACTIVA
022650        DISPLAY 'TRAZA: INV-FEC-ANIO/MES/DIA = ' INV-FEC-ANIO '/'
022660                INV-FEC-MES ' / ' INV-FEC-DIA
022670     END-IF.
022700 DESPLIEGA-TOTAL-E. EXIT.
022800*
022810* MISMA RUTINA DE SIEMPRE: SI EL FILE STATUS DEL ARCHIVO EN TURNO
022820* (SEGUN FS-CICLO) VINO DISTINTO DE CERO, SE AVISA POR DEBD1R00 Y
022830* SE TERMINA LA CORRIDA CON RETURN-CODE 91.
022900 FILE-STATUS-EXTENDED SECTION.
023000     EVALUATE FS-CICLO
023100         WHEN 1
023110*            --> CICLO 1 = PARMIN (VER APERTURA-ARCHIVOS).
023200             IF FS-PARMIN NOT EQUAL 0
023300                MOVE 'PARMIN'  TO ARCHIVO
023400                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
023500                                      LLAVE, FS-PARMIN, FSE-PARMIN
023600                MOVE 91        TO RETURN-CODE
023700                PERFORM CIERRA-ARCHIVOS
023800                STOP RUN
023900             END-IF
024000         WHEN OTHER
024010*            --> CICLO 2 = FACTIN, O CUALQUIER OTRO VALOR QUE
024020*            --> LLEGUE DESDE TOTALIZA-FACTURAS-MES.
024100             IF FS-FACTIN NOT EQUAL 0
024200                MOVE 'FACTIN'  TO ARCHIVO
024300                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
024400                                      LLAVE, FS-FACTIN, FSE-FACTIN
024500                MOVE 91        TO RETURN-CODE
024600                PERFORM CIERRA-ARCHIVOS
024700                STOP RUN
024800             END-IF
024900     END-EVALUATE.
025000 FILE-STATUS-EXTENDED-E. EXIT.
025100*
025200 CIERRA-ARCHIVOS SECTION.
025300     CLOSE PARMIN, FACTIN.
025400 CIERRA-ARCHIVOS-E. EXIT.
