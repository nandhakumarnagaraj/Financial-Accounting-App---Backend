000100******************************************************************
000200* FECHA       : 19/05/1992                                       *
000300* PROGRAMADOR : P. RAMIREZ (PEDR)                                *
000400* APLICACION  : DASHBOARD FINANCIERO - MODULO BOLSA (ZERODHA)    *
000500* PROGRAMA    : ZORDM010                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : FUNDE EL EXTRACTO DIARIO DE ORDENES DE COMPRA/   *
000800*             : VENTA DE LA CASA DE BOLSA CONTRA EL MAESTRO      *
000900*             : EXISTENTE, TOMANDO EL NUMERO DE ORDEN (UNICO POR *
001000*             : CASA DE BOLSA) COMO LLAVE DE FUSION.             *
001100* ARCHIVOS    : ORDIN=E, ORDOLD=E, ORDMST=A                      *
001200* ACCION (ES) : A=ACTUALIZA                                     *
001300* INSTALADO   : DD/MM/AAAA                                      *
001400* BPM/RATIONAL: 241209                                          *
001500* NOMBRE      : FUSION MAESTRO DE ORDENES BOLSA                 *
001600******************************************************************
001700* HISTORIAL DE CAMBIOS                                          *
001800*   19/05/1992 PEDR TK-0258 VERSION INICIAL DEL PROGRAMA.       *
001900*   03/12/1997 EEDR TK-0339 SE AGREGA CONTEO DE ALTAS Y CAMBIOS  *
002000*              POR SEPARADO EN LA RUTINA DE ESTADISTICAS.        *
002100*   25/01/1999 PEDR TK-Y2K1 REVISION GENERAL DE CAMPOS DE FECHA; *
002200*              ESTE PROGRAMA NO MANEJA FECHAS EN LA LLAVE, NO    *
002300*              APLICA CAMBIO.                                    *
002310*   14/05/2011 RMTZ TK-0406 EL EXTRACTO ORDIN AHORA LLEGA EN      *
002320*              TEXTO PLANO CON SALTO DE LINEA; SE CAMBIA SU       *
002330*              SELECT A LINE SEQUENTIAL. EL MAESTRO SE QUEDA      *
002340*              IGUAL, EN SEQUENTIAL.                              *
002350*   03/02/2013 RMTZ TK-0413 SE JUNTA EL PERFORM DE LECTURA CON    *
002360*              EL DE FUSION EN UN SOLO PERFORM ... THRU, COMO LO  *
002370*              HACEN LOS PROGRAMAS DE MORA; SE USA GO TO DENTRO   *
002380*              DEL RANGO PARA SALTAR LA FUSION EN FIN DE ARCHIVO. *
002390*   19/11/2013 EEDR TK-0414 SE AGREGA TARJETA DE TRAZA OPCIONAL   *
002391*              EN EL SYSIN; SI VIENE 'S' SE DETALLA EN SYSOUT EL  *
002392*              LARGO DE REGISTRO Y EL PRECIO EMPACADO DE LA       *
002393*              ULTIMA ORDEN LEIDA, PARA SOPORTE A PRODUCCION.     *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.                    ZORDM010.
002700 AUTHOR.                        P. RAMIREZ.
002800 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002900 DATE-WRITTEN.                  19/05/1992.
003000 DATE-COMPILED.                 25/01/1999.
003100 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003710* NOTA TK-0406: EL EXTRACTO DE ORDENES (ORDIN) LLEGA COMO TEXTO
003720* PLANO CON SALTO DE LINEA, TAL COMO LO DEJA EL PROCESO DE
003730* DESCARGA; POR ESO SE DECLARA LINE SEQUENTIAL. EL MAESTRO
003740* (ORDOLD/ORDTMP/ORDMST) LO REGRABA ESTE MISMO PROGRAMA EN
003750* FORMATO DE BLOQUE FIJO, POR LO QUE SE QUEDA EN SEQUENTIAL.
003800*              A R C H I V O S   D E   E N T R A D A
003900     SELECT ORDIN   ASSIGN   TO ORDIN
004000            ORGANIZATION     IS LINE SEQUENTIAL
004100            FILE STATUS      IS FS-ORDIN
004200                                FSE-ORDIN.
004250*    --> MAESTRO DE LA CORRIDA ANTERIOR; SOLO PARA PRECARGAR LA
004260*    --> TABLA EN MEMORIA.
004300     SELECT ORDOLD  ASSIGN   TO ORDOLD
004400            ORGANIZATION     IS SEQUENTIAL
004500            FILE STATUS      IS FS-ORDOLD
004600                                FSE-ORDOLD.
004700*              A R C H I V O S   D E   S A L I D A
004750*    --> ARCHIVO DE TRABAJO, SE DESCARTA AL TERMINAR LA CORRIDA.
004800     SELECT ORDTMP  ASSIGN   TO ORDTMP
004900            ORGANIZATION     IS SEQUENTIAL
005000            FILE STATUS      IS FS-ORDTMP
005100                                FSE-ORDTMP.
005150*    --> ARCHIVO DE TRABAJO DEL SORT; SOLO LLEVA LA LLAVE.
005200     SELECT ORDSRT  ASSIGN   TO SORTWK1.
005250*    --> MAESTRO DEFINITIVO DE ORDENES, EL QUE CONSULTA EL
005260*    --> TABLERO FINANCIERO EN LA SIGUIENTE CORRIDA DE DASHAG10.
005300     SELECT ORDMST  ASSIGN   TO ORDMST
005400            ORGANIZATION     IS SEQUENTIAL
005500            FILE STATUS      IS FS-ORDMST
005600                                FSE-ORDMST.
005700 DATA DIVISION.
005710******************************************************************
005720*    LOS CINCO FD/SD DE ABAJO CUBREN LAS TRES ETAPAS DE LA        *
005730*    FUSION: LEER EL EXTRACTO Y EL MAESTRO VIEJO, ESCRIBIR EL     *
005740*    ARCHIVO DE TRABAJO FUNDIDO, Y ORDENARLO HACIA EL MAESTRO     *
005750*    NUEVO. SOLO ORDIN USA EL LAYOUT COMPLETO DE ORDREC PORQUE    *
005760*    ES EL UNICO FD DONDE SE LEEN CAMPOS INDIVIDUALES POR NOMBRE. *
005770******************************************************************
005800 FILE SECTION.
005900*1 -->EXTRACTO DIARIO DE ORDENES RECIBIDO DE LA CASA DE BOLSA
006000 FD  ORDIN.
006100     COPY ORDREC.
006200*2 -->MAESTRO DE ORDENES DE LA CORRIDA ANTERIOR, SOLO SE MUEVE
006210*  COMO BLOQUE DE BYTES A LA TABLA, NO SE LEEN CAMPOS INDIVIDUALES
006300 FD  ORDOLD.
006400 01  ORDOLD-REC.
006450*    --> 122 DE DATOS + 2 DE FILLER = 124, EL MISMO LARGO QUE
006460*    --> ORD-REGISTRO (VER ORDREC Y WKS-LARGO-REGISTRO-ORD).
006500     05  ORDOLD-DATA              PIC X(122).
006600     05  FILLER                   PIC X(002).
006700*3 -->ARCHIVO DE TRABAJO, ORDENES FUNDIDAS SIN ORDENAR
006800 FD  ORDTMP.
006900 01  ORDTMP-REC.
007000     05  ORDTMP-DATA              PIC X(122).
007100     05  FILLER                   PIC X(002).
007200*4 -->ARCHIVO DE TRABAJO PARA EL SORT, SOLO LLEVA LA LLAVE
007210*  EL RESTO DEL REGISTRO VA EN EL FILLER; EL SORT NO NECESITA
007220*  VER LOS DEMAS CAMPOS PARA REORDENAR POR NUMERO DE ORDEN.
007300 SD  ORDSRT.
007400 01  ORDSRT-REC.
007500     05  OS-ORDER-ID              PIC X(020).
007600     05  FILLER                   PIC X(104).
007700*5 -->MAESTRO DE ORDENES, ORDENADO POR NUMERO DE ORDEN
007750*  ESTE ES EL QUE LEE DASHAG10 PARA CONTAR ORDENES DE LA CORRIDA.
007800 FD  ORDMST.
007900 01  ORDMST-REC.
008000     05  ORDMST-DATA              PIC X(122).
008100     05  FILLER                   PIC X(002).
008200 WORKING-STORAGE SECTION.
008210******************************************************************
008220*     CONSTANTES Y BANDERAS SUELTAS DEL PROGRAMA (NO AGRUPADAS,    *
008230*     COMO LAS MANEJA EL DEPARTAMENTO DESDE LOS PROGRAMAS DE       *
008240*     CONSULTA DE MORA). SE DEJAN A NIVEL 77 A PROPOSITO.          *
008250******************************************************************
008260 77  WKS-LARGO-REGISTRO-ORD    PIC 9(03)  COMP      VALUE 124.
008270 77  WKS-SW-TRAZA              PIC X(01)            VALUE 'N'.
008280     88  WKS-TRAZA-ACTIVA          VALUE 'S'.
008300******************************************************************
008400*               C A M P O S    D E    T R A B A J O              *
008500******************************************************************
008600 01  WKS-CAMPOS-DE-TRABAJO.
008700     02  WKS-PROGRAMA              PIC X(08)  VALUE 'ZORDM010'.
008800     02  WKS-FIN-ARCHIVOS          PIC 9(01)  COMP.
008900         88  WKS-END-ORDIN             VALUE 1.
009000         88  WKS-END-ORDOLD            VALUE 2.
009100     02  WKS-TAB-ORD-LONG          PIC S9(04) COMP.
009200******************************************************************
009300*      TABLA EN MEMORIA DE ORDENES PARA BUSQUEDA POR NUMERO       *
009400******************************************************************
009500     02  WKS-TABLA-ORD.
009600         03  WKS-ORD-ELEM          OCCURS 9999 TIMES
009700                                   DEPENDING ON WKS-TAB-ORD-LONG
009800                                   INDEXED BY WKS-I.
009900             04  WKS-ORD-DATOS     PIC X(124).
010000******************************************************************
010100*        C O N T A D O R E S   E S T A D I S T I C A S           *
010200******************************************************************
010300     02  WKS-CONTADORES-ORD.
010310         03  WKS-LEIDOS-ORDIN      PIC 9(07)  COMP VALUE ZEROS.
010320         03  WKS-ALTAS-ORD         PIC 9(07)  COMP VALUE ZEROS.
010330         03  WKS-CAMBIOS-ORD       PIC 9(07)  COMP VALUE ZEROS.
010340*    --> VISTA EN TABLA DE LOS TRES CONTADORES ANTERIORES, PARA
010350*    --> UNA FUTURA RUTINA DE DESPLIEGUE DE DETALLE.
010360     02  WKS-CONTADORES-ORD-TABLA REDEFINES WKS-CONTADORES-ORD.
010370         03  WKS-CONTADOR-ORD-ELEM PIC 9(07) COMP OCCURS 3 TIMES.
010600     02  WKS-SYNCED-COUNT          PIC 9(07)  COMP VALUE ZEROS.
010700     02  WKS-MASK                  PIC Z,ZZZ,ZZ9.
010800     02  WKS-MASK-NEG REDEFINES WKS-MASK  PIC -,ZZZ,ZZ9.
010900******************************************************************
011000*     VISTA EMPACADA (COMP-3) DEL PRECIO DE LA ORDEN LEIDA; SE    *
011100*     LLENA POR MOVE AL LEER CADA REGISTRO DE ORDIN.              *
011200******************************************************************
011300     02  WKS-ORD-PRECIO-COMP3      PIC S9(11)V99 COMP-3.
011400******************************************************************
011500*     VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS               *
011600******************************************************************
011700 01  FS-ORDIN                      PIC 9(02)         VALUE ZEROS.
011800 01  FS-ORDOLD                     PIC 9(02)         VALUE ZEROS.
011900 01  FS-ORDTMP                     PIC 9(02)         VALUE ZEROS.
012000 01  FS-ORDMST                     PIC 9(02)         VALUE ZEROS.
012100 01  FS-CICLO                      PIC 9(02)         VALUE ZEROS.
012200*                VARIABLES DE FILE STATUS EXTENDED                *
012300 01  FSE-ORDIN.
012400     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
012500     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
012600     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
012700 01  FSE-ORDOLD.
012800     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
012900     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
013000     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
013100 01  FSE-ORDTMP.
013200     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
013300     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
013400     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
013500 01  FSE-ORDMST.
013600     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
013700     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
013800     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
013900* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
014000 01  PROGRAMA                       PIC X(08)         VALUE SPACES.
014100 01  ARCHIVO                        PIC X(08)         VALUE SPACES.
014200 01  ACCION                         PIC X(10)         VALUE SPACES.
014300 01  LLAVE                          PIC X(32)         VALUE SPACES.
014400******************************************************************
014500 PROCEDURE DIVISION.
014510******************************************************************
014520*                 R U T I N A   P R I N C I P A L                *
014530*     ABRE, CARGA EL MAESTRO VIEJO A MEMORIA, FUNDE CADA REGISTRO *
014540*     DEL EXTRACTO DEL DIA, REGRABA EL MAESTRO NUEVO ORDENADO Y   *
014550*     DESPLIEGA LAS ESTADISTICAS DE LA CORRIDA ANTES DE CERRAR.   *
014560******************************************************************
014600 000-MAIN SECTION.
014700     PERFORM APERTURA-ARCHIVOS
014800     PERFORM CARGA-MAESTRO-ORD UNTIL WKS-END-ORDOLD
014850     PERFORM PROCESA-ENTRADA-ORD THRU BUSCA-Y-FUNDE-ORD-E
014860         UNTIL WKS-END-ORDIN
015000     PERFORM REGRABA-MAESTRO-ORD
015100     PERFORM ESTADISTICAS
015200     PERFORM CIERRA-ARCHIVOS
015300     STOP RUN.
015400 000-MAIN-E. EXIT.
015500*
015510* ABRE LOS TRES ARCHIVOS DE ENTRADA/SALIDA SECUENCIAL QUE SE USAN
015520* DESDE EL PRIMER INSTANTE DE LA CORRIDA (ORDMST SE ABRE HASTA
015530* REGRABA-MAESTRO-ORD PORQUE ES EL TARGET DEL GIVING DEL SORT).
015600 APERTURA-ARCHIVOS SECTION.
015700     OPEN INPUT  ORDIN, ORDOLD
015800     OPEN OUTPUT ORDTMP
015900
016000     MOVE ZEROS  TO FS-CICLO
016100     MOVE 'OPEN' TO ACCION
016200     MOVE SPACES TO LLAVE
016300     MOVE WKS-PROGRAMA TO PROGRAMA
016400
016410*    --> SE REVISAN LOS CUATRO FILE STATUS DE APERTURA EN UNA SOLA
016420*    --> PASADA DEL PERFORM VARYING (VER LA EVALUATE DE
016430*    --> FILE-STATUS-EXTENDED MAS ABAJO).
016500     PERFORM FILE-STATUS-EXTENDED
016600         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 4
016700
016710*    --> TK-0414: TARJETA DE TRAZA OPCIONAL EN EL SYSIN DEL JCL;
016720*    --> SI NO SE MANDA NADA, QUEDA 'N' (VALUE INICIAL) Y NO PASA
016730*    --> NADA DISTINTO EN ESTADISTICAS.
016740     ACCEPT WKS-SW-TRAZA FROM SYSIN
016800     MOVE ZEROS TO WKS-FIN-ARCHIVOS WKS-TAB-ORD-LONG.
016900 APERTURA-ARCHIVOS-E. EXIT.
017000*
017100* CARGA EN MEMORIA EL MAESTRO DE LA CORRIDA ANTERIOR PARA QUE
017200* LA FUSION PUEDA LOCALIZAR ORDENES EXISTENTES POR NUMERO. EL
017210* MAESTRO VIEJO SE MUEVE RENGLON POR RENGLON, SIN DESEMPACAR
017220* NINGUN CAMPO; SOLO SE INTERPRETA CON EL LAYOUT DE ORDREC CUANDO
017230* SE NECESITA COMPARAR EL NUMERO DE ORDEN EN BUSCA-Y-FUNDE-ORD.
017300 CARGA-MAESTRO-ORD SECTION.
017400     READ ORDOLD END-READ
017500     EVALUATE FS-ORDOLD
017600         WHEN 0
017610*            --> SE AGREGA AL FINAL; EL ORDEN NO IMPORTA PORQUE
017620*            --> AL FINAL SE REORDENA POR EL SORT.
017700             ADD 1 TO WKS-TAB-ORD-LONG
017800             SET WKS-I TO WKS-TAB-ORD-LONG
017900             MOVE ORDOLD-REC TO WKS-ORD-DATOS(WKS-I)
018000         WHEN 10
018010*            --> FIN NORMAL DEL MAESTRO VIEJO
018100             SET WKS-END-ORDOLD TO TRUE
018200         WHEN OTHER
018300             MOVE 2       TO FS-CICLO
018400             MOVE 'READ'  TO ACCION
018500             MOVE 91      TO RETURN-CODE
018600             PERFORM FILE-STATUS-EXTENDED
018700             PERFORM CIERRA-ARCHIVOS
018800             STOP RUN
018900     END-EVALUATE.
019000 CARGA-MAESTRO-ORD-E. EXIT.
019100*
019200* LEE EL EXTRACTO DIARIO Y FUNDE CADA ORDEN EN LA TABLA. DESDE EL
019210* CAMBIO TK-0413 ESTA RUTINA YA NO LLAMA A BUSCA-Y-FUNDE-ORD CON
019220* UN PERFORM SUELTO; 000-MAIN LAS RECORRE JUNTAS CON UN SOLO
019230* PERFORM ... THRU, CAYENDO DE UNA A LA OTRA SIN VOLVER A ENTRAR
019240* POR 000-MAIN EN CADA REGISTRO.
019300 PROCESA-ENTRADA-ORD SECTION.
019400     READ ORDIN END-READ
019500     EVALUATE FS-ORDIN
019600         WHEN 0
019700             ADD 1 TO WKS-LEIDOS-ORDIN
019800             MOVE ORD-PRICE TO WKS-ORD-PRECIO-COMP3
020100         WHEN 10
020200             SET WKS-END-ORDIN TO TRUE
020210*           --> NO HAY REGISTRO QUE FUNDIR; SE SALTA DIRECTO A LA
020220*           --> SALIDA DEL RANGO, SIN CAER EN BUSCA-Y-FUNDE-ORD.
020230             GO TO PROCESA-ENTRADA-ORD-E
020300         WHEN OTHER
020400             MOVE 1       TO FS-CICLO
020500             MOVE 'READ'  TO ACCION
020600             MOVE 91      TO RETURN-CODE
020700             PERFORM FILE-STATUS-EXTENDED
020800             PERFORM CIERRA-ARCHIVOS
020900             STOP RUN
021000     END-EVALUATE.
021100 PROCESA-ENTRADA-ORD-E. EXIT.
021200*
021300* BUSCA EL NUMERO DE ORDEN EN LA TABLA; SI LO ENCUENTRA SUSTITUYE
021400* EL REGISTRO COMPLETO; SI NO, LO AGREGA COMO ORDEN NUEVA. SE CAE
021410* AQUI DESDE PROCESA-ENTRADA-ORD POR EL PERFORM ... THRU DE
021420* 000-MAIN.
021500 BUSCA-Y-FUNDE-ORD SECTION.
021600     SET WKS-I TO 1
021700     SEARCH WKS-ORD-ELEM
021800         AT END
021900             ADD 1 TO WKS-TAB-ORD-LONG
022000             SET WKS-I TO WKS-TAB-ORD-LONG
022100             MOVE ORD-REGISTRO TO WKS-ORD-DATOS(WKS-I)
022200             ADD 1 TO WKS-ALTAS-ORD
022300         WHEN WKS-ORD-DATOS(WKS-I) (1:20) = ORD-ORDER-ID
022400             MOVE ORD-REGISTRO TO WKS-ORD-DATOS(WKS-I)
022500             ADD 1 TO WKS-CAMBIOS-ORD
022600     END-SEARCH
022610     ADD 1 TO WKS-SYNCED-COUNT.
022700 BUSCA-Y-FUNDE-ORD-E. EXIT.
022800*
022900* VACIA LA TABLA FUNDIDA AL ARCHIVO DE TRABAJO Y LO REORDENA POR
023000* NUMERO DE ORDEN PARA DEJAR EL MAESTRO EN EL ORDEN ESPERADO.
023010* LA TABLA YA TRAE LAS ALTAS Y LOS CAMBIOS FUNDIDOS EN SITIO; AQUI
023020* SOLO SE VUELCA A DISCO EN EL ORDEN EN QUE QUEDO EN MEMORIA Y
023030* LUEGO SE MANDA AL SORT PARA QUE EL MAESTRO SALGA ORDENADO.
023100 REGRABA-MAESTRO-ORD SECTION.
023200     PERFORM ESCRIBE-TEMP-ORD
023300         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TAB-ORD-LONG
023400
023500     CLOSE ORDTMP
023600
023700     SORT ORDSRT
023800         ON ASCENDING KEY OS-ORDER-ID
023900         USING ORDTMP
024000         GIVING ORDMST.
024100 REGRABA-MAESTRO-ORD-E. EXIT.
024200*
024210* RUTINA INVOCADA DESDE EL PERFORM VARYING DE ARRIBA, UN RENGLON
024220* POR CADA ELEMENTO DE LA TABLA; SE DEJA SEPARADA PORQUE EL
024230* DEPARTAMENTO NO USA PERFORM ... END-PERFORM EN LINEA.
024300 ESCRIBE-TEMP-ORD SECTION.
024400     MOVE WKS-ORD-DATOS(WKS-I) TO ORDTMP-REC
024500     WRITE ORDTMP-REC.
024600 ESCRIBE-TEMP-ORD-E. EXIT.
024700*
024710* DESPLIEGA EN SYSOUT EL RESUMEN DE LA CORRIDA PARA QUE EL
024720* OPERADOR LO ADJUNTE A LA BITACORA DEL PROCESO NOCTURNO.
024800 ESTADISTICAS SECTION.
024900     DISPLAY
025000     '**********************************************************'
025100     DISPLAY
025200     '*         ESTADISTICAS FUSION MAESTRO DE ORDENES         *'
025300     DISPLAY
025400     '**********************************************************'
025500     MOVE WKS-LEIDOS-ORDIN TO WKS-MASK
025600     DISPLAY 'TOTAL ORDENES LEIDAS DEL EXTRACTO         : ' WKS-MASK
025700     MOVE WKS-ALTAS-ORD    TO WKS-MASK
025800     DISPLAY 'TOTAL ORDENES NUEVAS (ALTAS)              : ' WKS-MASK
025900     MOVE WKS-CAMBIOS-ORD  TO WKS-MASK
026000     DISPLAY 'TOTAL ORDENES ACTUALIZADAS                : ' WKS-MASK
026100     MOVE WKS-SYNCED-COUNT TO WKS-MASK
026200     DISPLAY 'SYNCED-COUNT                              : ' WKS-MASK
026300     DISPLAY
026400     '**********************************************************'
026410*    --> TK-0414: SI LA TARJETA DE TRAZA VINO 'S', SE DETALLA EN
026420*    --> SYSOUT EL LARGO DE REGISTRO Y EL PRECIO EMPACADO DE LA
026430*    --> ULTIMA ORDEN LEIDA, PARA QUIEN ESTE DEPURANDO.
026440     IF WKS-TRAZA-ACTIVA
026450        DISPLAY 'TRAZA: LARGO DE REGISTRO ORDIN  = '
026460                WKS-LARGO-REGISTRO-ORD
026470        DISPLAY 'TRAZA: WKS-ORD-PRECIO-COMP3     = '
026480                WKS-ORD-PRECIO-COMP3
026481        DISPLAY 'TRAZA: ORD-TS-ANIO/MES/DIA      = '
026482                ORD-TS-ANIO '/' ORD-TS-MES '/' ORD-TS-DIA
026483        DISPLAY 'TRAZA: ORD-TS-HORA:MIN:SEG      = '
026484                ORD-TS-HORA ':' ORD-TS-MINUTO ':' ORD-TS-SEGUNDO
026490     END-IF.
026500 ESTADISTICAS-E. EXIT.
026600*
026610* RUTINA COMUN DE MANEJO DE ERROR DE E/S, AL ESTILO DE LOS DEMAS
026620* PROGRAMAS DEL DEPARTAMENTO: SE VARIA FS-CICLO PARA SABER CUAL
026630* DE LOS CUATRO ARCHIVOS FALLO Y SE LLAMA A LA RUTINA COMPARTIDA
026640* DEBD1R00 PARA QUE DEJE EL MENSAJE DE ERROR EN EL FORMATO QUE
026650* ESPERA EL OPERADOR DEL DEPARTAMENTO.
026700 FILE-STATUS-EXTENDED SECTION.
026800     EVALUATE FS-CICLO
026900         WHEN 1
026910*            --> EXTRACTO DE LA CASA DE BOLSA
027000             IF FS-ORDIN NOT EQUAL 0
027100                MOVE 'ORDIN'   TO ARCHIVO
027200                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
027300                                      LLAVE, FS-ORDIN, FSE-ORDIN
027400                MOVE 91        TO RETURN-CODE
027500                PERFORM CIERRA-ARCHIVOS
027600                STOP RUN
027700             END-IF
027800         WHEN 2
027810*            --> MAESTRO DE LA CORRIDA ANTERIOR
027900             IF FS-ORDOLD NOT EQUAL 0
028000                MOVE 'ORDOLD'  TO ARCHIVO
028100                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
028200                                      LLAVE, FS-ORDOLD, FSE-ORDOLD
028300                MOVE 91        TO RETURN-CODE
028400                PERFORM CIERRA-ARCHIVOS
028500                STOP RUN
028600             END-IF
028700         WHEN 3
028710*            --> ARCHIVO DE TRABAJO DE LA FUSION
028800             IF FS-ORDTMP NOT EQUAL 0
028900                MOVE 'ORDTMP'  TO ARCHIVO
029000                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
029100                                      LLAVE, FS-ORDTMP, FSE-ORDTMP
029200                MOVE 91        TO RETURN-CODE
029300                PERFORM CIERRA-ARCHIVOS
029400                STOP RUN
029500             END-IF
029600         WHEN OTHER
029610*            --> MAESTRO NUEVO, EL QUE GENERA EL SORT AL FINAL
029700             IF FS-ORDMST NOT EQUAL 0
029800                MOVE 'ORDMST'  TO ARCHIVO
029900                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030000                                      LLAVE, FS-ORDMST, FSE-ORDMST
030100                MOVE 91        TO RETURN-CODE
030200                PERFORM CIERRA-ARCHIVOS
030300                STOP RUN
030400             END-IF
030500     END-EVALUATE.
030600 FILE-STATUS-EXTENDED-E. EXIT.
030700*
030710* CIERRA LO QUE HAYA QUEDADO ABIERTO AL MOMENTO DE TERMINAR LA
030720* CORRIDA, YA SEA POR FIN NORMAL O POR UN STOP RUN DE ERROR. NO
030730* SE INCLUYEN ORDTMP NI ORDMST PORQUE YA SE CIERRAN (O NUNCA SE
030740* ABREN) DENTRO DE REGRABA-MAESTRO-ORD.
030800 CIERRA-ARCHIVOS SECTION.
030900     CLOSE ORDIN, ORDOLD.
031000 CIERRA-ARCHIVOS-E. EXIT.
