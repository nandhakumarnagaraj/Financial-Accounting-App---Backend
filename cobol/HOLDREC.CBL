000100******************************************************************
000200* COPY BOOK    : HOLDREC                                         *
000300* APLICACION   : DASHBOARD FINANCIERO - MODULO BOLSA (ZERODHA)   *
000400* PROGRAMADOR  : J. ALDANA (JALD)                                *
000500* DESCRIPCION  : LAYOUT DEL MAESTRO Y DEL EXTRACTO DE TENENCIAS  *
000600*              : (HOLDINGS) DE LA CASA DE BOLSA. SE UTILIZA EN   *
000700*              : LOS FD DE HOLDINGS-IN Y HOLDINGS-MASTER.        *
000800*              : LOS IMPORTES VIENEN EN ZONA (DISPLAY) EN EL     *
000900*              : ARCHIVO PLANO; EL PROGRAMA LOS EMPACA A COMP-3  *
001000*              : AL MOMENTO DE LEERLOS (VER WKS-HLD-COMP3).      *
001100* USADO POR    : ZHOLM010, DASHAG10                              *
001200******************************************************************
001300* HISTORIAL DE CAMBIOS                                           *
001400*   19/03/1986 JALD TK-0041 VERSION INICIAL DEL LAYOUT.          *
001500*   02/09/1991 RMTZ TK-0118 SE AGREGA DESGLOSE DE ISIN POR PAIS  *
001600*              Y DIGITO VERIFICADOR (REDEFINES HOLD-ISIN-DESGL). *
001700*   14/01/1999 PEDR TK-Y2K1 REVISION DE CAMPOS DE FECHA - ESTE   *
001800*              LAYOUT NO LLEVA FECHA, NO APLICA CAMBIO.          *
001900*   11/06/2007 EEDR TK-0304 SE AGREGA 88 DE PRODUCTO CNC/MIS.    *
001950*   03/03/2011 RMTZ TK-0361 SE AMPLIA EL FILLER DE CIERRE DE      *
001960*              HOLD-REGISTRO DE 2 A 12 POSICIONES; EL LAYOUT NO   *
001970*              CUADRABA CONTRA SU PROPIO REDEFINES DE ISIN.       *
002000******************************************************************
002100   01  HOLD-REGISTRO.
002200*      --> LLAVE DE FUSION: SIMBOLO DE COTIZACION EN BOLSA
002300       05  HLD-TRADING-SYMBOL       PIC X(20).
002400       05  HLD-EXCHANGE             PIC X(10).
002500           88  HLD-EXCHANGE-NSE         VALUE 'NSE       '.
002600           88  HLD-EXCHANGE-BSE         VALUE 'BSE       '.
002700       05  HLD-ISIN                 PIC X(12).
002800       05  HLD-QUANTITY             PIC S9(07).
002900       05  HLD-AVERAGE-PRICE        PIC S9(11)V99.
003000       05  HLD-LAST-PRICE           PIC S9(11)V99.
003100       05  HLD-PNL                  PIC S9(11)V99.
003200       05  HLD-PRODUCT              PIC X(10).
003300           88  HLD-PRODUCTO-CNC         VALUE 'CNC       '.
003400           88  HLD-PRODUCTO-MIS         VALUE 'MIS       '.
003500       05  FILLER                   PIC X(12).
003600*      --> DESGLOSE DEL ISIN: 2 DE PAIS, 9 DE IDENTIFICADOR
003700*      --> LOCAL, 1 DE DIGITO VERIFICADOR (SOLO PARA CONSULTA).
003800   01  HOLD-ISIN-DESGL REDEFINES HOLD-REGISTRO.
003900       05  FILLER                   PIC X(20).
004000       05  FILLER                   PIC X(10).
004100       05  HLD-ISIN-PAIS            PIC X(02).
004200       05  HLD-ISIN-LOCAL           PIC X(09).
004300       05  HLD-ISIN-DIGITO-VER      PIC X(01).
004400       05  FILLER                   PIC X(68).
