000100******************************************************************
000200* FECHA       : 12/02/1991                                       *
000300* PROGRAMADOR : R. MARTINEZ (RMTZ)                                *
000400* APLICACION  : DASHBOARD FINANCIERO - MODULO BOLSA (ZERODHA)    *
000500* PROGRAMA    : ZPOSR010                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : DESCARTA POR COMPLETO EL MAESTRO DE POSICIONES   *
000800*             : ABIERTAS DE LA CORRIDA ANTERIOR Y LO VUELVE A    *
000900*             : CARGAR CON EL EXTRACTO DIARIO RECIBIDO DE LA     *
001000*             : CASA DE BOLSA. LAS POSICIONES SON INTRADIA, NO   *
001100*             : SE FUNDEN NI SE CONSERVA LLAVE ALGUNA.           *
001200* ARCHIVOS    : POSIN=E, POSMST=A                                *
001300* ACCION (ES) : A=ACTUALIZA                                     *
001400* INSTALADO   : DD/MM/AAAA                                      *
001500* BPM/RATIONAL: 241208                                          *
001600* NOMBRE      : REEMPLAZO MAESTRO DE POSICIONES BOLSA            *
001700******************************************************************
001800* HISTORIAL DE CAMBIOS                                          *
001900*   12/02/1991 RMTZ TK-0242 VERSION INICIAL DEL PROGRAMA.       *
002000*   08/08/1995 JALD TK-0312 SE AGREGA CONTEO DE POSICIONES       *
002100*              DESCARTADAS DE LA CORRIDA ANTERIOR.               *
002200*   22/01/1999 PEDR TK-Y2K1 REVISION GENERAL DE CAMPOS DE FECHA; *
002300*              ESTE PROGRAMA NO MANEJA FECHAS, NO APLICA CAMBIO. *
002310*   19/08/2011 RMTZ TK-0365 EL EXTRACTO POSIN AHORA LLEGA EN      *
002320*              TEXTO PLANO CON SALTO DE LINEA; SE CAMBIA SU       *
002330*              SELECT A LINE SEQUENTIAL. POSMST SE QUEDA IGUAL,   *
002340*              EN SEQUENTIAL, PUES SE ESCRIBE YA ARMADO EN BLOQUE.*
002350*   19/11/2013 EEDR TK-0415 SE AGREGA TARJETA DE TRAZA OPCIONAL   *
002351*              EN EL SYSIN; SI VIENE 'S' SE DETALLA EN SYSOUT LOS *
002352*              CINCO IMPORTES EMPACADOS DE LA ULTIMA POSICION     *
002353*              LEIDA, PARA SOPORTE A PRODUCCION.                  *
002400******************************************************************
002500 IDENTIFICATION DIVISION.
002600 PROGRAM-ID.                    ZPOSR010.
002700 AUTHOR.                        R. MARTINEZ.
002800 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002900 DATE-WRITTEN.                  12/02/1991.
003000 DATE-COMPILED.                 22/01/1999.
003100 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
003200 ENVIRONMENT DIVISION.
003300 CONFIGURATION SECTION.
003400 SPECIAL-NAMES.
003500     C01 IS TOP-OF-FORM.
003600 INPUT-OUTPUT SECTION.
003700 FILE-CONTROL.
003800*              A R C H I V O S   D E   E N T R A D A
003810*    --> POSIN: EXTRACTO DIARIO DE LA CASA DE BOLSA, LINE
003820*    --> SEQUENTIAL PORQUE ES EXPORTACION, NO MAESTRO INDEXADO.
003900     SELECT POSIN   ASSIGN   TO POSIN
004000            ORGANIZATION     IS LINE SEQUENTIAL
004100            FILE STATUS      IS FS-POSIN
004200                                FSE-POSIN.
004300*              A R C H I V O S   D E   S A L I D A
004310*    --> POSMST SE QUEDA SEQUENTIAL A SECAS: SE ABRE EN OUTPUT Y
004320*    --> SE REGRABA COMPLETO CADA CORRIDA, NO HAY FUSION NI LLAVE.
004400     SELECT POSMST  ASSIGN   TO POSMST
004500            ORGANIZATION     IS SEQUENTIAL
004600            FILE STATUS      IS FS-POSMST
004700                                FSE-POSMST.
004800 DATA DIVISION.
004900 FILE SECTION.
004910******************************************************************
004920*     DOS ARCHIVOS, UNO DE ENTRADA Y UNO DE SALIDA; NO HAY        *
004930*     MAESTRO ANTERIOR QUE CONSULTAR PORQUE LAS POSICIONES SON    *
004940*     INTRADIA Y SE DESCARTAN COMPLETAS CADA CORRIDA (TK-0242).   *
004950******************************************************************
005000*1 -->EXTRACTO DIARIO DE POSICIONES RECIBIDO DE LA CASA DE BOLSA
005100 FD  POSIN.
005200     COPY POSREC.
005300*2 -->MAESTRO DE POSICIONES, SE DESCARTA Y SE VUELVE A CARGAR. SE
005310*  ESCRIBE COMO BLOQUE DE BYTES, VIENE YA ARMADO DESDE POS-REGISTRO
005400 FD  POSMST.
005410 01  POSMST-REC.
005420     05  POSMST-DATA              PIC X(126).
005430     05  FILLER                   PIC X(002).
005600 WORKING-STORAGE SECTION.
005700******************************************************************
005800*               C A M P O S    D E    T R A B A J O              *
005900******************************************************************
006000 01  WKS-CAMPOS-DE-TRABAJO.
006100     02  WKS-PROGRAMA              PIC X(08)  VALUE 'ZPOSR010'.
006200     02  WKS-FIN-ARCHIVOS          PIC 9(01)  COMP.
006300         88  WKS-END-POSIN             VALUE 1.
006400******************************************************************
006500*        C O N T A D O R E S   E S T A D I S T I C A S           *
006600******************************************************************
006700     02  WKS-SYNCED-COUNT          PIC 9(07)  COMP VALUE ZEROS.
006750*    --> TK-0415: BANDERA DE TRAZA, TOMADA DE TARJETA EN SYSIN.
006760     02  WKS-SW-TRAZA              PIC X(01)  VALUE 'N'.
006770         88  WKS-TRAZA-ACTIVA          VALUE 'S'.
006800     02  WKS-MASK                  PIC Z,ZZZ,ZZ9.
006900******************************************************************
007000*     VISTA EMPACADA (COMP-3) DE LOS IMPORTES DE LA POSICION      *
007100*     LEIDA; SE LLENA POR MOVE AL LEER CADA REGISTRO DE POSIN.    *
007200******************************************************************
007300     02  WKS-POS-COMP3.
007400         03  WKS-POS-PROM-COMP3    PIC S9(11)V99 COMP-3.
007500         03  WKS-POS-ULT-COMP3     PIC S9(11)V99 COMP-3.
007600         03  WKS-POS-PNL-COMP3     PIC S9(11)V99 COMP-3.
007700         03  WKS-POS-NOREAL-COMP3  PIC S9(11)V99 COMP-3.
007800         03  WKS-POS-REAL-COMP3    PIC S9(11)V99 COMP-3.
007810*     --> VISTA EN TABLA DE LOS CINCO IMPORTES ANTERIORES, PARA LA
007820*     --> RUTINA DE TRAZA TRAZA-COMP3-POS (VER ESTADISTICAS).
007830     02  WKS-POS-COMP3-TABLA REDEFINES WKS-POS-COMP3.
007840         03  WKS-POS-COMP3-ELEM PIC S9(11)V99 COMP-3 OCCURS 5 TIMES.
007845*    --> SUBINDICE DEL PERFORM VARYING DE TRAZA-COMP3-POS.
007846     02  WKS-SUB-TRAZA             PIC 9(01)  COMP.
007850*     --> MASCARA ALTERNA CON SIGNO, PARA IMPORTES NEGATIVOS.
007860     02  WKS-MASK-NEG REDEFINES WKS-MASK  PIC -,ZZZ,ZZ9.
007900******************************************************************
008000*     VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS               *
008100******************************************************************
008200 01  FS-POSIN                      PIC 9(02)         VALUE ZEROS.
008300 01  FS-POSMST                     PIC 9(02)         VALUE ZEROS.
008400 01  FS-CICLO                      PIC 9(02)         VALUE ZEROS.
008500*                VARIABLES DE FILE STATUS EXTENDED                *
008600 01  FSE-POSIN.
008700     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
008800     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
008900     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
009000 01  FSE-POSMST.
009100     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
009200     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
009300     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
009400* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
009500 01  PROGRAMA                       PIC X(08)         VALUE SPACES.
009600 01  ARCHIVO                        PIC X(08)         VALUE SPACES.
009700 01  ACCION                         PIC X(10)         VALUE SPACES.
009800 01  LLAVE                          PIC X(32)         VALUE SPACES.
009900******************************************************************
010000 PROCEDURE DIVISION.
010100 000-MAIN SECTION.
010200     PERFORM APERTURA-ARCHIVOS
010300     PERFORM PROCESA-ENTRADA-POS UNTIL WKS-END-POSIN
010400     PERFORM ESTADISTICAS
010500     PERFORM CIERRA-ARCHIVOS
010600     STOP RUN.
010700 000-MAIN-E. EXIT.
010800*
010900* EL MAESTRO DE POSICIONES SE ABRE EN MODO SALIDA, LO CUAL
011000* DESCARTA POR COMPLETO EL CONTENIDO DE LA CORRIDA ANTERIOR.
011100 APERTURA-ARCHIVOS SECTION.
011200     OPEN INPUT  POSIN
011300     OPEN OUTPUT POSMST
011400
011500     MOVE ZEROS  TO FS-CICLO
011600     MOVE 'OPEN' TO ACCION
011700     MOVE SPACES TO LLAVE
011800     MOVE WKS-PROGRAMA TO PROGRAMA
011900
012000     PERFORM FILE-STATUS-EXTENDED
012100         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 2
012200
012210*    --> TK-0415: TARJETA DE TRAZA OPCIONAL EN EL SYSIN DEL JCL;
012220*    --> SI NO SE MANDA NADA, QUEDA 'N' (VALUE INICIAL) Y NO PASA
012230*    --> NADA DISTINTO EN ESTADISTICAS.
012240     ACCEPT WKS-SW-TRAZA FROM SYSIN
012300     MOVE ZEROS TO WKS-FIN-ARCHIVOS.
012400 APERTURA-ARCHIVOS-E. EXIT.
012500*
012600* NO HAY BUSQUEDA NI FUSION: CADA POSICION LEIDA SE ESCRIBE TAL
012700* CUAL EN EL NUEVO MAESTRO, SIN CONSULTAR LA CORRIDA ANTERIOR.
012800 PROCESA-ENTRADA-POS SECTION.
012900     READ POSIN END-READ
013000     EVALUATE FS-POSIN
013100         WHEN 0
013110*            --> LOS CINCO IMPORTES SE PASAN A COMP-3 SOLO PARA
013120*            --> PODER DESPLEGARLOS; EL REGISTRO QUE REALMENTE SE
013130*            --> GRABA ES EL BLOQUE CRUDO POS-REGISTRO.
013200             MOVE POS-AVERAGE-PRICE    TO WKS-POS-PROM-COMP3
013300             MOVE POS-LAST-PRICE       TO WKS-POS-ULT-COMP3
013400             MOVE POS-PNL              TO WKS-POS-PNL-COMP3
013500             MOVE POS-UNREALISED-PNL   TO WKS-POS-NOREAL-COMP3
013600             MOVE POS-REALISED-PNL     TO WKS-POS-REAL-COMP3
013700             MOVE POS-REGISTRO         TO POSMST-REC
013750             WRITE POSMST-REC
013800             ADD 1 TO WKS-SYNCED-COUNT
013900         WHEN 10
013910*            --> FIN NORMAL DE POSIN.
014000             SET WKS-END-POSIN TO TRUE
014100         WHEN OTHER
014200             MOVE 1       TO FS-CICLO
014300             MOVE 'READ'  TO ACCION
014400             MOVE 91      TO RETURN-CODE
014500             PERFORM FILE-STATUS-EXTENDED
014600             PERFORM CIERRA-ARCHIVOS
014700             STOP RUN
014800     END-EVALUATE.
014900 PROCESA-ENTRADA-POS-E. EXIT.
015000*
015010* IMPRIME EL CONTEO DE POSICIONES SINCRONIZADAS (TK-0312); NO HAY
015020* COMPARATIVO CONTRA LA CORRIDA ANTERIOR PORQUE ESA SE DESCARTO.
015100 ESTADISTICAS SECTION.
015200     DISPLAY
015300     '**********************************************************'
015400     DISPLAY
015500     '*       ESTADISTICAS REEMPLAZO MAESTRO DE POSICIONES     *'
015600     DISPLAY
015700     '**********************************************************'
015800     MOVE WKS-SYNCED-COUNT  TO WKS-MASK
015900     DISPLAY 'SYNCED-COUNT                              : ' WKS-MASK
016000     DISPLAY
016100     '**********************************************************'
016110*    --> TK-0415: SI LA TARJETA DE TRAZA VINO 'S', SE DETALLA EN
016120*    --> SYSOUT LOS CINCO IMPORTES EMPACADOS DE LA ULTIMA POSICION
016130*    --> LEIDA, PARA QUIEN ESTE DEPURANDO.
016140     IF WKS-TRAZA-ACTIVA
016150        PERFORM TRAZA-COMP3-POS THRU TRAZA-COMP3-POS-E
016160            VARYING WKS-SUB-TRAZA FROM 1 BY 1 UNTIL WKS-SUB-TRAZA > 5
016170     END-IF.
016180 ESTADISTICAS-E. EXIT.
016190*
016195* RUTINA INVOCADA SOLO EN MODO TRAZA, UN RENGLON POR CADA ELEMENTO
016197* DE LA TABLA WKS-POS-COMP3-ELEM (PROMEDIO/ULTIMO/PNL/NOREAL/REAL).
016210 TRAZA-COMP3-POS SECTION.
016220     DISPLAY 'TRAZA: WKS-POS-COMP3-ELEM(' WKS-SUB-TRAZA ') = '
016230             WKS-POS-COMP3-ELEM(WKS-SUB-TRAZA)
016231*    --> TK-0415: LA TABLA DE CANTIDADES DE POSREC SOLO TIENE TRES
016232*    --> ELEMENTOS (QUANTITY/BUY/SELL), LOS OTROS DOS CICLOS DEL
016233*    --> PERFORM DE IMPORTES NO LA TOCAN.
016234     IF WKS-SUB-TRAZA LESS OR EQUAL 3
016235        DISPLAY 'TRAZA: POS-CANT-ELEM(' WKS-SUB-TRAZA ')      = '
016236                POS-CANT-ELEM(WKS-SUB-TRAZA)
016237     END-IF.
016240 TRAZA-COMP3-POS-E. EXIT.
016250*
016310* MISMA RUTINA DE SIEMPRE PARA VERIFICAR FILE STATUS; FS-CICLO 1
016320* ES POSIN, CUALQUIER OTRO VALOR ES POSMST.
016400 FILE-STATUS-EXTENDED SECTION.
016500     EVALUATE FS-CICLO
016600         WHEN 1
016700             IF FS-POSIN NOT EQUAL 0
016800                MOVE 'POSIN'   TO ARCHIVO
016900                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017000                                      LLAVE, FS-POSIN, FSE-POSIN
017100                MOVE 91        TO RETURN-CODE
017200                PERFORM CIERRA-ARCHIVOS
017300                STOP RUN
017400             END-IF
017500         WHEN OTHER
017600             IF FS-POSMST NOT EQUAL 0
017700                MOVE 'POSMST'  TO ARCHIVO
017800                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
017900                                      LLAVE, FS-POSMST, FSE-POSMST
018000                MOVE 91        TO RETURN-CODE
018100                PERFORM CIERRA-ARCHIVOS
018200                STOP RUN
018300             END-IF
018400     END-EVALUATE.
018500 FILE-STATUS-EXTENDED-E. EXIT.
018600*
018700 CIERRA-ARCHIVOS SECTION.
018800     CLOSE POSIN, POSMST.
018900 CIERRA-ARCHIVOS-E. EXIT.
