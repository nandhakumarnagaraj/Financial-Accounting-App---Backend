000100******************************************************************
000200* FECHA       : 04/11/1990                                       *
000300* PROGRAMADOR : J. ALDANA (JALD)                                 *
000400* APLICACION  : DASHBOARD FINANCIERO - MODULO BOLSA (ZERODHA)    *
000500* PROGRAMA    : ZHOLM010                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : FUNDE EL EXTRACTO DIARIO DE TENENCIAS (HOLDINGS) *
000800*             : DE LA CASA DE BOLSA CONTRA EL MAESTRO EXISTENTE, *
000900*             : TOMANDO EL SIMBOLO DE COTIZACION COMO LLAVE DE   *
001000*             : FUSION. SI EL SIMBOLO YA EXISTE EN EL MAESTRO SE *
001100*             : SUSTITUYEN TODOS LOS CAMPOS; SI NO EXISTE SE     *
001200*             : AGREGA COMO TENENCIA NUEVA.                     *
001300* ARCHIVOS    : HOLDIN=E, HOLDOLD=E, HOLDMST=A                   *
001400* ACCION (ES) : A=ACTUALIZA                                     *
001500* INSTALADO   : DD/MM/AAAA                                      *
001600* BPM/RATIONAL: 241207                                          *
001700* NOMBRE      : FUSION MAESTRO DE TENENCIAS BOLSA                *
001800******************************************************************
001900* HISTORIAL DE CAMBIOS                                          *
002000*   04/11/1990 JALD TK-0241 VERSION INICIAL DEL PROGRAMA.       *
002100*   17/06/1994 RMTZ TK-0305 SE AGREGA CONTEO DE ALTAS Y CAMBIOS  *
002200*              POR SEPARADO EN LA RUTINA DE ESTADISTICAS.        *
002300*   21/01/1999 PEDR TK-Y2K1 REVISION GENERAL DE CAMPOS DE FECHA; *
002400*              ESTE PROGRAMA NO MANEJA FECHAS, NO APLICA CAMBIO. *
002500*   09/09/2008 EEDR TK-0388 SE CAMBIA LA BUSQUEDA EN TABLA DE    *
002600*              SECUENCIAL A SEARCH POR SIMBOLO, POR VOLUMEN DE   *
002700*              TENENCIAS EN CARTERA INSTITUCIONAL.               *
002710*   14/05/2011 RMTZ TK-0405 EL EXTRACTO HOLDIN AHORA LLEGA EN     *
002720*              TEXTO PLANO CON SALTO DE LINEA; SE CAMBIA SU       *
002730*              SELECT A LINE SEQUENTIAL. EL MAESTRO SE QUEDA      *
002740*              IGUAL, EN SEQUENTIAL.                              *
002750*   03/02/2013 RMTZ TK-0412 SE JUNTA EL PERFORM DE LECTURA CON    *
002760*              EL DE FUSION EN UN SOLO PERFORM ... THRU, COMO LO  *
002770*              HACEN LOS PROGRAMAS DE MORA; SE USA GO TO DENTRO   *
002780*              DEL RANGO PARA SALTAR LA FUSION CUANDO YA NO HAY   *
002790*              REGISTRO (FIN DE ARCHIVO).                         *
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.                    ZHOLM010.
003100 AUTHOR.                        J. ALDANA.
003200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
003300 DATE-WRITTEN.                  04/11/1990.
003400 DATE-COMPILED.                 09/09/2008.
003500 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004110* NOTA TK-0405: EL EXTRACTO QUE MANDA LA CASA DE BOLSA (HOLDIN)
004120* LLEGA COMO TEXTO PLANO CON SALTO DE LINEA, TAL COMO LO DEJA EL
004130* PROCESO DE DESCARGA; POR ESO SE DECLARA LINE SEQUENTIAL. EL
004140* MAESTRO (HOLDOLD/HOLDTMP/HOLDMST) LO REGRABA ESTE MISMO PROGRAMA
004150* EN FORMATO DE BLOQUE FIJO, COMO CUALQUIER MAESTRO DEL
004160* DEPARTAMENTO, POR LO QUE SE QUEDA EN SEQUENTIAL.
004200*              A R C H I V O S   D E   E N T R A D A
004300     SELECT HOLDIN  ASSIGN   TO HOLDIN
004400            ORGANIZATION     IS LINE SEQUENTIAL
004500            FILE STATUS      IS FS-HOLDIN
004600                                FSE-HOLDIN.
004650*    --> MAESTRO DE LA CORRIDA ANTERIOR; SOLO SE USA PARA PRECARGAR
004660*    --> LA TABLA EN MEMORIA, NO PARA CONSULTA DIRECTA POR LLAVE.
004700     SELECT HOLDOLD ASSIGN   TO HOLDOLD
004800            ORGANIZATION     IS SEQUENTIAL
004900            FILE STATUS      IS FS-HOLDOLD
005000                                FSE-HOLDOLD.
005100*              A R C H I V O S   D E   S A L I D A
005150*    --> ARCHIVO DE TRABAJO, SE DESCARTA AL TERMINAR LA CORRIDA.
005200     SELECT HOLDTMP ASSIGN   TO HOLDTMP
005300            ORGANIZATION     IS SEQUENTIAL
005400            FILE STATUS      IS FS-HOLDTMP
005500                                FSE-HOLDTMP.
005550*    --> ARCHIVO DE TRABAJO DEL SORT; SOLO LLEVA LA LLAVE DE
005560*    --> REORDENAMIENTO, NO LLEVA FILE STATUS PROPIO.
005600     SELECT HLDSRT  ASSIGN   TO SORTWK1.
005650*    --> MAESTRO DEFINITIVO DE TENENCIAS, EL QUE CONSULTA EL
005660*    --> TABLERO FINANCIERO EN LA SIGUIENTE CORRIDA DE DASHAG10.
005700     SELECT HOLDMST ASSIGN   TO HOLDMST
005800            ORGANIZATION     IS SEQUENTIAL
005900            FILE STATUS      IS FS-HOLDMST
006000                                FSE-HOLDMST.
006100 DATA DIVISION.
006110******************************************************************
006120*    S E C C I O N   D E   A R C H I V O S   ( F D   Y   S D )   *
006130*    LOS CINCO FD/SD DE ABAJO CUBREN LAS TRES ETAPAS DE LA        *
006140*    FUSION: LEER EL EXTRACTO Y EL MAESTRO VIEJO, ESCRIBIR EL     *
006150*    ARCHIVO DE TRABAJO FUNDIDO, Y ORDENARLO HACIA EL MAESTRO     *
006160*    NUEVO. SOLO HOLDIN USA EL LAYOUT COMPLETO DE HOLDREC PORQUE  *
006170*    ES EL UNICO FD DONDE SE LEEN CAMPOS INDIVIDUALES POR NOMBRE. *
006180******************************************************************
006200 FILE SECTION.
006300*1 -->EXTRACTO DIARIO DE TENENCIAS RECIBIDO DE LA CASA DE BOLSA
006400 FD  HOLDIN.
006500     COPY HOLDREC.
006600*2 -->MAESTRO DE TENENCIAS DE LA CORRIDA ANTERIOR, SOLO SE MUEVE
006610*  COMO BLOQUE DE BYTES A LA TABLA, NO SE LEEN CAMPOS INDIVIDUALES
006700 FD  HOLDOLD.
006710 01  HOLDOLD-REC.
006715*    --> 108 DE DATOS + 2 DE FILLER = 110, EL MISMO LARGO QUE
006716*    --> HOLD-REGISTRO (VER HOLDREC Y WKS-LARGO-REGISTRO-HOLD).
006720     05  HOLDOLD-DATA             PIC X(108).
006730     05  FILLER                   PIC X(002).
006900*3 -->ARCHIVO DE TRABAJO, TENENCIAS FUNDIDAS SIN ORDENAR
007000 FD  HOLDTMP.
007010 01  HOLDTMP-REC.
007020     05  HOLDTMP-DATA             PIC X(108).
007030     05  FILLER                   PIC X(002).
007200*4 -->ARCHIVO DE TRABAJO PARA EL SORT, SOLO LLEVA LA LLAVE
007210*  EL RESTO DEL REGISTRO VA EN EL FILLER; EL SORT NO NECESITA
007220*  VER LOS DEMAS CAMPOS PARA REORDENAR POR SIMBOLO.
007300 SD  HLDSRT.
007310 01  HLDSRT-REC.
007320     05  HS-TRADING-SYMBOL        PIC X(020).
007330     05  FILLER                   PIC X(090).
007500*5 -->MAESTRO DE TENENCIAS, ORDENADO POR SIMBOLO, SALIDA DE CORRIDA
007600*  ESTE ES EL QUE LEE DASHAG10 PARA TOTALIZAR EL VALOR DE CARTERA.
007700 FD  HOLDMST.
007710 01  HOLDMST-REC.
007720     05  HOLDMST-DATA             PIC X(108).
007730     05  FILLER                   PIC X(002).
007900 WORKING-STORAGE SECTION.
007910******************************************************************
007920*     CONSTANTES Y BANDERAS SUELTAS DEL PROGRAMA (NO AGRUPADAS,    *
007930*     COMO LAS MANEJA EL DEPARTAMENTO DESDE LOS PROGRAMAS DE       *
007940*     CONSULTA DE MORA). SE DEJAN A NIVEL 77 A PROPOSITO.          *
007950******************************************************************
007960 77  WKS-LARGO-REGISTRO-HOLD   PIC 9(03)  COMP      VALUE 110.
007970 77  WKS-SW-TRAZA              PIC X(01)            VALUE 'N'.
007980     88  WKS-TRAZA-ACTIVA          VALUE 'S'.
008000******************************************************************
008100*               C A M P O S    D E    T R A B A J O              *
008200******************************************************************
008300 01  WKS-CAMPOS-DE-TRABAJO.
008400     02  WKS-PROGRAMA              PIC X(08)  VALUE 'ZHOLM010'.
008500     02  WKS-FIN-ARCHIVOS          PIC 9(01)  COMP.
008600         88  WKS-END-HOLDIN            VALUE 1.
008700         88  WKS-END-HOLDOLD           VALUE 2.
008800     02  WKS-TAB-HOLD-LONG         PIC S9(04) COMP.
008900******************************************************************
009000*      TABLA EN MEMORIA DE TENENCIAS PARA BUSQUEDA POR SIMBOLO    *
009100******************************************************************
009200     02  WKS-TABLA-HOLD.
009210*        --> 9999 ES EL TOPE PRACTICO DE TENENCIAS POR CLIENTE
009220*        --> QUE MANEJA EL MODULO DE BOLSA; NO SE ESPERA LLEGAR
009230*        --> NI CERCA DE ESE VOLUMEN EN UNA SOLA CORRIDA.
009300         03  WKS-HOLD-ELEM         OCCURS 9999 TIMES
009400                                   DEPENDING ON WKS-TAB-HOLD-LONG
009500                                   INDEXED BY WKS-I.
009600             04  WKS-HOLD-DATOS    PIC X(110).
009700******************************************************************
009800*        C O N T A D O R E S   E S T A D I S T I C A S           *
009900******************************************************************
010000     02  WKS-LEIDOS-HOLDIN         PIC 9(07)  COMP VALUE ZEROS.
010100     02  WKS-ALTAS-HOLD            PIC 9(07)  COMP VALUE ZEROS.
010200     02  WKS-CAMBIOS-HOLD          PIC 9(07)  COMP VALUE ZEROS.
010300     02  WKS-SYNCED-COUNT          PIC 9(07)  COMP VALUE ZEROS.
010400     02  WKS-MASK                  PIC Z,ZZZ,ZZ9.
010500******************************************************************
010600*     VISTA EMPACADA (COMP-3) DE LOS IMPORTES DE LA TENENCIA      *
010700*     LEIDA; SE LLENA POR MOVE AL LEER CADA REGISTRO DE HOLDIN.   *
010800******************************************************************
010900     02  WKS-HLD-COMP3.
011000         03  WKS-HLD-PROM-COMP3    PIC S9(11)V99 COMP-3.
011010         03  WKS-HLD-ULT-COMP3     PIC S9(11)V99 COMP-3.
011020         03  WKS-HLD-PNL-COMP3     PIC S9(11)V99 COMP-3.
011030*    --> VISTA EN TABLA DE LOS TRES IMPORTES ANTERIORES, PARA LA
011040*    --> RUTINA DE TRAZA TRAZA-COMP3-HOLD (VER ESTADISTICAS).
011050     02  WKS-HLD-COMP3-TABLA REDEFINES WKS-HLD-COMP3.
011060         03  WKS-HLD-COMP3-ELEM   PIC S9(11)V99 COMP-3 OCCURS 3 TIMES.
011065*    --> SUBINDICE DEL PERFORM VARYING DE TRAZA-COMP3-HOLD.
011066     02  WKS-SUB-TRAZA             PIC 9(01)  COMP.
011070*    --> MASCARA ALTERNA CON SIGNO, PARA IMPORTES NEGATIVOS.
011080     02  WKS-MASK-NEG REDEFINES WKS-MASK  PIC -,ZZZ,ZZ9.
011300******************************************************************
011400*     VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS               *
011500******************************************************************
011600 01  FS-HOLDIN                     PIC 9(02)         VALUE ZEROS.
011700 01  FS-HOLDOLD                     PIC 9(02)         VALUE ZEROS.
011800 01  FS-HOLDTMP                     PIC 9(02)         VALUE ZEROS.
011900 01  FS-HOLDMST                     PIC 9(02)         VALUE ZEROS.
012000 01  FS-CICLO                       PIC 9(02)         VALUE ZEROS.
012100*                VARIABLES DE FILE STATUS EXTENDED                *
012110* SE DECLARA UN GRUPO FSE- POR ARCHIVO PORQUE LA RUTINA DEBD1R00
012120* RECIBE EL GRUPO POR REFERENCIA Y LO LLENA CON EL CODIGO DE
012130* RETORNO DEL SISTEMA OPERATIVO, LA FUNCION DE E/S Y EL FEEDBACK
012140* DEL MANEJADOR DE ARCHIVOS; ASI SE REPORTA AL OPERADOR SIN
012150* TENER QUE ADIVINAR QUE TIPO DE FALLA FUE.
012200 01  FSE-HOLDIN.
012300     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
012400     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
012500     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
012600 01  FSE-HOLDOLD.
012700     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
012800     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
012900     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
013000 01  FSE-HOLDTMP.
013100     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
013200     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
013300     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
013400 01  FSE-HOLDMST.
013500     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
013600     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
013700     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
013800* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
013810* ESTAS CUATRO SE LE PASAN POR REFERENCIA A DEBD1R00; EL PROGRAMA
013820* LLENA PROGRAMA/ARCHIVO/ACCION ANTES DE CADA PERFORM DE
013830* FILE-STATUS-EXTENDED PARA QUE EL MENSAJE DE ERROR IDENTIFIQUE
013840* BIEN DE DONDE VINO LA FALLA.
013900 01  PROGRAMA                       PIC X(08)         VALUE SPACES.
014000 01  ARCHIVO                        PIC X(08)         VALUE SPACES.
014100 01  ACCION                         PIC X(10)         VALUE SPACES.
014150*    --> ESTE PROGRAMA NO USA LLAVE DE LECTURA INDEXADA (TODO ES
014160*    --> SECUENCIAL), POR LO QUE LLAVE SE QUEDA SIEMPRE EN SPACES.
014200 01  LLAVE                          PIC X(32)         VALUE SPACES.
014300******************************************************************
014400 PROCEDURE DIVISION.
014410******************************************************************
014420*                 R U T I N A   P R I N C I P A L                *
014430*     ABRE, CARGA EL MAESTRO VIEJO A MEMORIA, FUNDE CADA REGISTRO *
014440*     DEL EXTRACTO DEL DIA, REGRABA EL MAESTRO NUEVO ORDENADO Y   *
014450*     DESPLIEGA LAS ESTADISTICAS DE LA CORRIDA ANTES DE CERRAR.   *
014460******************************************************************
014500 000-MAIN SECTION.
014600     PERFORM APERTURA-ARCHIVOS
014700     PERFORM CARGA-MAESTRO-HOLD UNTIL WKS-END-HOLDOLD
014800     PERFORM PROCESA-ENTRADA-HOLD THRU BUSCA-Y-FUNDE-HOLD-E
014850         UNTIL WKS-END-HOLDIN
014900     PERFORM REGRABA-MAESTRO-HOLD
015000     PERFORM ESTADISTICAS
015100     PERFORM CIERRA-ARCHIVOS
015200     STOP RUN.
015300 000-MAIN-E. EXIT.
015400*
015410* ABRE LOS TRES ARCHIVOS DE ENTRADA/SALIDA SECUENCIAL QUE SE USAN
015420* DESDE EL PRIMER INSTANTE DE LA CORRIDA (HOLDMST SE ABRE HASTA
015430* REGRABA-MAESTRO-HOLD PORQUE ES EL TARGET DEL GIVING DEL SORT,
015440* NO SE ABRE AQUI). CUALQUIER FALLA DE OPEN DETIENE LA CORRIDA.
015500 APERTURA-ARCHIVOS SECTION.
015600     OPEN INPUT  HOLDIN, HOLDOLD
015700     OPEN OUTPUT HOLDTMP
015800
015900     MOVE ZEROS  TO FS-CICLO
016000     MOVE 'OPEN' TO ACCION
016100     MOVE SPACES TO LLAVE
016200     MOVE WKS-PROGRAMA TO PROGRAMA
016300
016310*    --> SE REVISAN LOS CUATRO FILE STATUS DE APERTURA EN UNA SOLA
016320*    --> PASADA DEL PERFORM VARYING; FS-CICLO LE DICE A
016330*    --> FILE-STATUS-EXTENDED CUAL ARCHIVO TOCA REVISAR EN CADA
016340*    --> VUELTA (VER LA EVALUATE DE ESA RUTINA MAS ABAJO).
016400     PERFORM FILE-STATUS-EXTENDED
016500         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 4
016600
016700*    --> TK-0412: TARJETA DE TRAZA OPCIONAL EN EL SYSIN DEL JCL;
016710*    --> SI NO SE MANDA NADA, QUEDA 'N' (VALUE INICIAL) Y NO PASA
016720*    --> NADA DISTINTO EN ESTADISTICAS.
016750     ACCEPT WKS-SW-TRAZA FROM SYSIN
016800     MOVE ZEROS TO WKS-FIN-ARCHIVOS WKS-TAB-HOLD-LONG.
016900 APERTURA-ARCHIVOS-E. EXIT.
017000*
017100* CARGA EN MEMORIA EL MAESTRO DE LA CORRIDA ANTERIOR PARA QUE
017200* LA FUSION PUEDA LOCALIZAR TENENCIAS EXISTENTES POR SIMBOLO.
017210* EL MAESTRO VIEJO SE MUEVE RENGLON POR RENGLON, SIN DESEMPACAR
017220* NINGUN CAMPO; LA TABLA GUARDA LOS 110 BYTES CRUDOS DE CADA
017230* TENENCIA Y SOLO SE INTERPRETAN CON EL LAYOUT DE HOLDREC CUANDO
017240* SE NECESITA COMPARAR EL SIMBOLO EN BUSCA-Y-FUNDE-HOLD.
017300 CARGA-MAESTRO-HOLD SECTION.
017400     READ HOLDOLD END-READ
017500     EVALUATE FS-HOLDOLD
017600         WHEN 0
017610*            --> SE AGREGA AL FINAL DE LA TABLA; EL ORDEN AQUI NO
017620*            --> IMPORTA PORQUE AL FINAL SE REORDENA POR EL SORT.
017700             ADD 1 TO WKS-TAB-HOLD-LONG
017800             SET WKS-I TO WKS-TAB-HOLD-LONG
017900             MOVE HOLDOLD-REC TO WKS-HOLD-DATOS(WKS-I)
018000         WHEN 10
018010*            --> FIN NORMAL DEL MAESTRO VIEJO
018100             SET WKS-END-HOLDOLD TO TRUE
018200         WHEN OTHER
018300             MOVE 2       TO FS-CICLO
018400             MOVE 'READ'  TO ACCION
018500             MOVE 91      TO RETURN-CODE
018600             PERFORM FILE-STATUS-EXTENDED
018700             PERFORM CIERRA-ARCHIVOS
018800             STOP RUN
018900     END-EVALUATE.
019000 CARGA-MAESTRO-HOLD-E. EXIT.
019100*
019200* LEE EL EXTRACTO DIARIO Y FUNDE CADA TENENCIA EN LA TABLA. A PARTIR
019210* DEL CAMBIO TK-0412 EL 000-MAIN YA NO HACE UN PERFORM SUELTO DE
019220* ESTA RUTINA Y OTRO DE BUSCA-Y-FUNDE-HOLD; SE DEJA UN SOLO
019230* PERFORM ... THRU QUE ABARCA AMBAS, AL ESTILO DE LOS PROGRAMAS DE
019240* MORA, Y AQUI ABAJO SE CAE DE UNA RUTINA A LA SIGUIENTE SIN VOLVER
019250* A ENTRAR POR 000-MAIN EN CADA REGISTRO.
019300 PROCESA-ENTRADA-HOLD SECTION.
019400     READ HOLDIN END-READ
019500     EVALUATE FS-HOLDIN
019600         WHEN 0
019700             ADD 1 TO WKS-LEIDOS-HOLDIN
019800             MOVE HOLD-AVERAGE-PRICE TO WKS-HLD-PROM-COMP3
019900             MOVE HOLD-LAST-PRICE    TO WKS-HLD-ULT-COMP3
020000             MOVE HOLD-PNL           TO WKS-HLD-PNL-COMP3
020300         WHEN 10
020400             SET WKS-END-HOLDIN TO TRUE
020410*           --> NO HAY REGISTRO QUE FUNDIR; SE SALTA DIRECTO A LA
020420*           --> SALIDA DEL RANGO, SIN CAER EN BUSCA-Y-FUNDE-HOLD.
020430             GO TO PROCESA-ENTRADA-HOLD-E
020500         WHEN OTHER
020600             MOVE 1       TO FS-CICLO
020700             MOVE 'READ'  TO ACCION
020800             MOVE 91      TO RETURN-CODE
020900             PERFORM FILE-STATUS-EXTENDED
021000             PERFORM CIERRA-ARCHIVOS
021100             STOP RUN
021200     END-EVALUATE.
021300 PROCESA-ENTRADA-HOLD-E. EXIT.
021400*
021500* BUSCA EL SIMBOLO EN LA TABLA; SI LO ENCUENTRA SUSTITUYE EL
021600* REGISTRO COMPLETO (ACTUALIZACION EN SITIO); SI NO, LO AGREGA
021700* COMO TENENCIA NUEVA AL FINAL DE LA TABLA. SE CAE AQUI DESDE
021710* PROCESA-ENTRADA-HOLD POR EL PERFORM ... THRU DE 000-MAIN.
021800 BUSCA-Y-FUNDE-HOLD SECTION.
021900     SET WKS-I TO 1
022000     SEARCH WKS-HOLD-ELEM
022100         AT END
022200             ADD 1 TO WKS-TAB-HOLD-LONG
022300             SET WKS-I TO WKS-TAB-HOLD-LONG
022400             MOVE HOLD-REGISTRO TO WKS-HOLD-DATOS(WKS-I)
022500             ADD 1 TO WKS-ALTAS-HOLD
022600         WHEN WKS-HOLD-DATOS(WKS-I) (1:20) = HLD-TRADING-SYMBOL
022700             MOVE HOLD-REGISTRO TO WKS-HOLD-DATOS(WKS-I)
022800             ADD 1 TO WKS-CAMBIOS-HOLD
022900     END-SEARCH
022910     ADD 1 TO WKS-SYNCED-COUNT.
023000 BUSCA-Y-FUNDE-HOLD-E. EXIT.
023100*
023200* VACIA LA TABLA FUNDIDA AL ARCHIVO DE TRABAJO Y LO REORDENA POR
023300* SIMBOLO PARA DEJAR EL MAESTRO EN EL ORDEN QUE ESPERA EL TABLERO.
023310* LA TABLA YA TRAE LAS ALTAS Y LOS CAMBIOS FUNDIDOS EN SITIO; AQUI
023320* SOLO SE VUELCA A DISCO EN EL ORDEN EN QUE QUEDO EN MEMORIA (QUE
023330* NO ES NECESARIAMENTE EL ORDEN POR SIMBOLO) Y LUEGO SE MANDA AL
023340* SORT PARA QUE EL MAESTRO SALGA ORDENADO.
023400 REGRABA-MAESTRO-HOLD SECTION.
023500     PERFORM ESCRIBE-TEMP-HOLD
023600         VARYING WKS-I FROM 1 BY 1 UNTIL WKS-I > WKS-TAB-HOLD-LONG
023700
024100     CLOSE HOLDTMP
024200
024300     SORT HLDSRT
024400         ON ASCENDING KEY HS-TRADING-SYMBOL
024500         USING HOLDTMP
024600         GIVING HOLDMST.
024700 REGRABA-MAESTRO-HOLD-E. EXIT.
024750*
024755* RUTINA INVOCADA DESDE EL PERFORM VARYING DE ARRIBA, UN RENGLON
024756* POR CADA ELEMENTO DE LA TABLA; SE DEJA SEPARADA PORQUE EL
024757* DEPARTAMENTO NO USA PERFORM ... END-PERFORM EN LINEA.
024760 ESCRIBE-TEMP-HOLD SECTION.
024770     MOVE WKS-HOLD-DATOS(WKS-I) TO HOLDTMP-REC
024780     WRITE HOLDTMP-REC.
024790 ESCRIBE-TEMP-HOLD-E. EXIT.
024800*
024810* DESPLIEGA EN SYSOUT EL RESUMEN DE LA CORRIDA PARA QUE EL
024820* OPERADOR LO ADJUNTE A LA BITACORA DEL PROCESO NOCTURNO.
024900 ESTADISTICAS SECTION.
025000     DISPLAY
025100     '**********************************************************'
025200     DISPLAY
025300     '*         ESTADISTICAS FUSION MAESTRO DE TENENCIAS       *'
025400     DISPLAY
025500     '**********************************************************'
025600     MOVE WKS-LEIDOS-HOLDIN TO WKS-MASK
025700     DISPLAY 'TOTAL TENENCIAS LEIDAS DEL EXTRACTO      : ' WKS-MASK
025800     MOVE WKS-ALTAS-HOLD    TO WKS-MASK
025900     DISPLAY 'TOTAL TENENCIAS NUEVAS (ALTAS)           : ' WKS-MASK
026000     MOVE WKS-CAMBIOS-HOLD  TO WKS-MASK
026100     DISPLAY 'TOTAL TENENCIAS ACTUALIZADAS              : ' WKS-MASK
026200     MOVE WKS-SYNCED-COUNT  TO WKS-MASK
026300     DISPLAY 'SYNCED-COUNT                              : ' WKS-MASK
026400     DISPLAY
026500     '**********************************************************'
026510*    --> TK-0412: SI LA TARJETA DE TRAZA VINO 'S', SE DETALLA EN
026520*    --> SYSOUT EL LARGO DE REGISTRO Y LOS TRES IMPORTES EMPACADOS
026530*    --> DE LA ULTIMA TENENCIA LEIDA, PARA QUIEN ESTE DEPURANDO.
026540     IF WKS-TRAZA-ACTIVA
026550        DISPLAY 'TRAZA: LARGO DE REGISTRO HOLDIN = '
026560                WKS-LARGO-REGISTRO-HOLD
026570        PERFORM TRAZA-COMP3-HOLD THRU TRAZA-COMP3-HOLD-E
026580            VARYING WKS-SUB-TRAZA FROM 1 BY 1 UNTIL WKS-SUB-TRAZA > 3
026590     END-IF.
026600 ESTADISTICAS-E. EXIT.
026610*
026620* RUTINA INVOCADA SOLO EN MODO TRAZA, UN RENGLON POR CADA ELEMENTO
026630* DE LA TABLA WKS-HLD-COMP3-ELEM (PROMEDIO/ULTIMO/PNL).
026640 TRAZA-COMP3-HOLD SECTION.
026650     DISPLAY 'TRAZA: WKS-HLD-COMP3-ELEM(' WKS-SUB-TRAZA ') = '
026660             WKS-HLD-COMP3-ELEM(WKS-SUB-TRAZA).
026670 TRAZA-COMP3-HOLD-E. EXIT.
026700*
026710* RUTINA COMUN DE MANEJO DE ERROR DE E/S, AL ESTILO DE LOS DEMAS
026720* PROGRAMAS DEL DEPARTAMENTO: SE VARIA FS-CICLO PARA SABER CUAL
026730* DE LOS CUATRO ARCHIVOS FALLO Y SE LLAMA A LA RUTINA COMPARTIDA
026740* DEBD1R00 PARA QUE DEJE EL MENSAJE DE ERROR EN EL FORMATO QUE
026750* ESPERA EL OPERADOR DEL DEPARTAMENTO.
026800 FILE-STATUS-EXTENDED SECTION.
026900     EVALUATE FS-CICLO
027000         WHEN 1
027010*            --> EXTRACTO DE LA CASA DE BOLSA
027100             IF FS-HOLDIN NOT EQUAL 0
027200                MOVE 'HOLDIN'  TO ARCHIVO
027300                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
027400                                      LLAVE, FS-HOLDIN, FSE-HOLDIN
027500                MOVE 91        TO RETURN-CODE
027600                PERFORM CIERRA-ARCHIVOS
027700                STOP RUN
027800             END-IF
027900         WHEN 2
027910*            --> MAESTRO DE LA CORRIDA ANTERIOR
028000             IF FS-HOLDOLD NOT EQUAL 0
028100                MOVE 'HOLDOLD' TO ARCHIVO
028200                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
028300                                      LLAVE, FS-HOLDOLD, FSE-HOLDOLD
028400                MOVE 91        TO RETURN-CODE
028500                PERFORM CIERRA-ARCHIVOS
028600                STOP RUN
028700             END-IF
028800         WHEN 3
028810*            --> ARCHIVO DE TRABAJO DE LA FUSION
028900             IF FS-HOLDTMP NOT EQUAL 0
029000                MOVE 'HOLDTMP' TO ARCHIVO
029100                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
029200                                      LLAVE, FS-HOLDTMP, FSE-HOLDTMP
029300                MOVE 91        TO RETURN-CODE
029400                PERFORM CIERRA-ARCHIVOS
029500                STOP RUN
029600             END-IF
029700         WHEN OTHER
029710*            --> MAESTRO NUEVO, EL QUE GENERA EL SORT AL FINAL
029800             IF FS-HOLDMST NOT EQUAL 0
029900                MOVE 'HOLDMST' TO ARCHIVO
030000                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
030100                                      LLAVE, FS-HOLDMST, FSE-HOLDMST
030200                MOVE 91        TO RETURN-CODE
030300                PERFORM CIERRA-ARCHIVOS
030400                STOP RUN
030500             END-IF
030600     END-EVALUATE.
030700 FILE-STATUS-EXTENDED-E. EXIT.
030800*
030810* CIERRA LO QUE HAYA QUEDADO ABIERTO AL MOMENTO DE TERMINAR LA
030820* CORRIDA, YA SEA POR FIN NORMAL O POR UN STOP RUN DE ERROR. NO
030830* SE INCLUYEN HOLDTMP NI HOLDMST PORQUE YA SE CIERRAN (O NUNCA SE
030840* ABREN) DENTRO DE REGRABA-MAESTRO-HOLD.
030900 CIERRA-ARCHIVOS SECTION.
031000     CLOSE HOLDIN, HOLDOLD.
031100 CIERRA-ARCHIVOS-E. EXIT.
