000100******************************************************************
000200* COPY BOOK    : ORDREC                                         *
000300* APLICACION   : DASHBOARD FINANCIERO - MODULO BOLSA (ZERODHA)   *
000400* PROGRAMADOR  : P. RAMIREZ (PEDR)                               *
000500* DESCRIPCION  : LAYOUT DEL EXTRACTO Y DEL MAESTRO DE ORDENES    *
000600*              : DE COMPRA/VENTA (ORDERS). LA LLAVE DE FUSION ES *
000700*              : EL NUMERO DE ORDEN ASIGNADO POR LA CASA DE      *
000800*              : BOLSA (ORD-ORDER-ID), UNICO POR ORDEN.          *
000900* USADO POR    : ZORDM010, DASHAG10                              *
001000******************************************************************
001100* HISTORIAL DE CAMBIOS                                           *
001200*   11/08/1988 PEDR TK-0067 VERSION INICIAL DEL LAYOUT.          *
001300*   30/04/1996 EEDR TK-0199 SE AGREGA DESGLOSE DE FECHA Y HORA   *
001400*              DEL TIMESTAMP DE LA ORDEN (ORD-FECHA-DESGL).      *
001500*   22/01/1999 PEDR TK-Y2K1 SE AMPLIA ORD-TIMESTAMP A 4 DIGITOS  *
001600*              DE ANIO PARA EVITAR AMBIGUEDAD DE SIGLO.          *
001610*   19/11/2013 EEDR TK-0414 SE ACLARA EN COMENTARIOS QUE EL       *
001620*              DESGLOSE LO CONSUME LA RUTINA DE TRAZA DE ZORDM010.*
001700******************************************************************
001800   01  ORD-REGISTRO.
001900*      --> LLAVE DE FUSION: NUMERO DE ORDEN, UNICO POR CASA DE
002000*      --> BOLSA.
002100       05  ORD-ORDER-ID             PIC X(20).
002200       05  ORD-TRADING-SYMBOL       PIC X(20).
002300       05  ORD-EXCHANGE             PIC X(10).
002400       05  ORD-TRANSACTION-TYPE     PIC X(04).
002500           88  ORD-TIPO-COMPRA          VALUE 'BUY '.
002600           88  ORD-TIPO-VENTA           VALUE 'SELL'.
002700       05  ORD-ORDER-TYPE           PIC X(06).
002800           88  ORD-TIPO-MERCADO         VALUE 'MARKET'.
002900           88  ORD-TIPO-LIMITE          VALUE 'LIMIT '.
003000       05  ORD-PRODUCT              PIC X(10).
003100       05  ORD-QUANTITY             PIC S9(07).
003200       05  ORD-PRICE                PIC S9(11)V99.
003300       05  ORD-STATUS               PIC X(12).
003400           88  ORD-STATUS-COMPLETA      VALUE 'COMPLETE    '.
003500           88  ORD-STATUS-ABIERTA       VALUE 'OPEN        '.
003600       05  ORD-TIMESTAMP            PIC X(19).
003700       05  FILLER                   PIC X(03).
003800*      --> DESGLOSE DEL TIMESTAMP AAAA-MM-DD HH:MM:SS EN SUS
003900*      --> COMPONENTES; ZORDM010 LO USA EN SU RUTINA DE TRAZA.
004000   01  ORD-FECHA-DESGL REDEFINES ORD-REGISTRO.
004100       05  FILLER                   PIC X(102).
004200       05  ORD-TS-ANIO              PIC X(04).
004300       05  FILLER                   PIC X(01).
004400       05  ORD-TS-MES               PIC X(02).
004500       05  FILLER                   PIC X(01).
004600       05  ORD-TS-DIA               PIC X(02).
004700       05  FILLER                   PIC X(01).
004800       05  ORD-TS-HORA              PIC X(02).
004900       05  FILLER                   PIC X(01).
005000       05  ORD-TS-MINUTO            PIC X(02).
005100       05  FILLER                   PIC X(01).
005200       05  ORD-TS-SEGUNDO           PIC X(02).
005300       05  FILLER                   PIC X(03).
