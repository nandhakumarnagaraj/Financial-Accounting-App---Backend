000100******************************************************************
000200* COPY BOOK    : ACCREC                                         *
000300* APLICACION   : DASHBOARD FINANCIERO - MODULO CONTABLE (XERO)  *
000400* PROGRAMADOR  : E. DURON (EEDR)                                *
000500* DESCRIPCION  : LAYOUT DEL MAESTRO DE CUENTAS (ACCOUNTS) DE     *
000600*              : CONTABILIDAD. PARA EL PASO DE TOTALIZACION DEL *
000700*              : TABLERO SOLO INTERESA EL CONTEO DE REGISTROS;  *
000800*              : NO SE ACUMULA NINGUN IMPORTE DE ESTE ARCHIVO.  *
000900* USADO POR    : DASHAG10                                       *
001000******************************************************************
001100* HISTORIAL DE CAMBIOS                                           *
001200*   03/07/1990 EEDR TK-0101 VERSION INICIAL DEL LAYOUT.          *
001300*   26/01/1999 PEDR TK-Y2K1 REVISION DE CAMPOS DE FECHA - ESTE   *
001400*              LAYOUT NO LLEVA FECHA, NO APLICA CAMBIO.          *
001500******************************************************************
001600   01  ACC-REGISTRO.
001700       05  ACC-ACCOUNT-CODE         PIC X(10).
001800       05  ACC-ACCOUNT-NAME         PIC X(40).
001900       05  ACC-ACCOUNT-TYPE         PIC X(12).
002000           88  ACC-TIPO-BANCO           VALUE 'BANK        '.
002100           88  ACC-TIPO-INGRESO         VALUE 'REVENUE     '.
002200           88  ACC-TIPO-GASTO           VALUE 'EXPENSE     '.
002300       05  ACC-STATUS               PIC X(06).
002400           88  ACC-STATUS-ACTIVA        VALUE 'ACTIVE'.
002500       05  FILLER                   PIC X(20).
