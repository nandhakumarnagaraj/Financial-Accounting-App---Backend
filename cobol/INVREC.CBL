000100******************************************************************
000200* COPY BOOK    : INVREC                                         *
000300* APLICACION   : DASHBOARD FINANCIERO - MODULO CONTABLE (XERO)  *
000400* PROGRAMADOR  : E. DURON (EEDR)                                *
000500* DESCRIPCION  : LAYOUT DEL MAESTRO DE FACTURAS (INVOICES) DE    *
000600*              : CONTABILIDAD. ES ARCHIVO DE SOLO LECTURA PARA  *
000700*              : EL PASO DE TOTALIZACION DEL TABLERO Y PARA EL  *
000800*              : CALCULO DE INGRESOS DEL MES.                   *
000900* USADO POR    : DASHAG10, XREVMES1                              *
001000******************************************************************
001100* HISTORIAL DE CAMBIOS                                           *
001200*   14/02/1989 EEDR TK-0073 VERSION INICIAL DEL LAYOUT.          *
001300*   09/10/1994 RMTZ TK-0162 SE AGREGA DESGLOSE DE FECHA DE       *
001400*              FACTURA EN ANIO/MES/DIA (INV-FECHA-DESGL) PARA    *
001500*              EL CALCULO DE INGRESOS MENSUALES.                 *
001600*   18/01/1999 PEDR TK-Y2K1 SE AMPLIA EL ANIO DE LA FACTURA A    *
001700*              4 DIGITOS EN EL DESGLOSE; EL CAMPO BASE YA VENIA  *
001800*              CON SIGLO COMPLETO DESDE ORIGEN.                  *
001810*   19/11/2013 EEDR TK-0416 SE ACLARA EN COMENTARIOS QUE EL       *
001820*              DESGLOSE LO CONSUME LA RUTINA DE TRAZA DE XREVMES1,*
001830*              NO LA COMPARACION DE RANGO DE FECHAS.              *
001900******************************************************************
002000   01  INV-REGISTRO.
002100       05  INV-INVOICE-NUMBER       PIC X(20).
002200       05  INV-CONTACT-NAME         PIC X(40).
002300       05  INV-INVOICE-DATE         PIC X(10).
002400       05  INV-DUE-DATE             PIC X(10).
002500       05  INV-STATUS               PIC X(10).
002600           88  INV-STATUS-SOMETIDA      VALUE 'SUBMITTED '.
002700           88  INV-STATUS-AUTORIZADA    VALUE 'AUTHORISED'.
002800           88  INV-STATUS-PAGADA        VALUE 'PAID      '.
002900       05  INV-TOTAL                PIC S9(11)V99.
003000       05  INV-AMOUNT-DUE           PIC S9(11)V99.
003100       05  FILLER                   PIC X(02).
003200*      --> DESGLOSE DE INV-INVOICE-DATE (AAAA-MM-DD); XREVMES1 LO
003300*      --> USA EN SU RUTINA DE TRAZA PARA DEPURAR EL RANGO DE MES
003310*      --> (LA COMPARACION DEL RANGO USA EL CAMPO COMPLETO).
003400   01  INV-FECHA-DESGL REDEFINES INV-REGISTRO.
003500       05  FILLER                   PIC X(60).
003600       05  INV-FEC-ANIO             PIC X(04).
003700       05  FILLER                   PIC X(01).
003800       05  INV-FEC-MES              PIC X(02).
003900       05  FILLER                   PIC X(01).
004000       05  INV-FEC-DIA              PIC X(02).
004100       05  FILLER                   PIC X(48).
