000100******************************************************************
000200* COPY BOOK    : POSREC                                         *
000300* APLICACION   : DASHBOARD FINANCIERO - MODULO BOLSA (ZERODHA)   *
000400* PROGRAMADOR  : R. MARTINEZ (RMTZ)                              *
000500* DESCRIPCION  : LAYOUT DEL EXTRACTO Y DEL MAESTRO DE POSICIONES *
000600*              : ABIERTAS (POSITIONS). A DIFERENCIA DE HOLDREC,  *
000700*              : ESTE MAESTRO NO SE FUNDE: SE DESCARTA COMPLETO  *
000800*              : Y SE VUELVE A CARGAR EN CADA CORRIDA.           *
000900*              : LOS IMPORTES VIENEN EN ZONA EN EL ARCHIVO PLANO *
001000*              : Y SE EMPACAN A COMP-3 AL LEERLOS EN WORKING.    *
001100* USADO POR    : ZPOSR010, DASHAG10                              *
001200******************************************************************
001300* HISTORIAL DE CAMBIOS                                           *
001400*   07/05/1987 RMTZ TK-0052 VERSION INICIAL DEL LAYOUT.          *
001500*   23/11/1993 JALD TK-0140 SE AGREGA DESGLOSE DE CANTIDADES EN  *
001600*              TABLA (POS-CANT-DESGL) PARA REPORTE DE CIERRE.    *
001700*   19/02/1999 PEDR TK-Y2K1 REVISION DE CAMPOS DE FECHA - ESTE   *
001800*              LAYOUT NO LLEVA FECHA, NO APLICA CAMBIO.          *
001810*   19/11/2013 EEDR TK-0415 SE ACLARA EN COMENTARIOS QUE LA TABLA *
001820*              LA CONSUME LA RUTINA DE TRAZA DE ZPOSR010, NO UN   *
001830*              REPORTE DE CIERRE (ESTE SISTEMA NO GENERA REPORTE).*
001900******************************************************************
002000   01  POS-REGISTRO.
002100       05  POS-TRADING-SYMBOL       PIC X(20).
002200       05  POS-EXCHANGE             PIC X(10).
002300       05  POS-PRODUCT              PIC X(10).
002400       05  POS-QUANTITY             PIC S9(07).
002500       05  POS-BUY-QUANTITY         PIC S9(07).
002600       05  POS-SELL-QUANTITY        PIC S9(07).
002700       05  POS-AVERAGE-PRICE        PIC S9(11)V99.
002800       05  POS-LAST-PRICE           PIC S9(11)V99.
002900       05  POS-PNL                  PIC S9(11)V99.
003000       05  POS-UNREALISED-PNL       PIC S9(11)V99.
003100       05  POS-REALISED-PNL         PIC S9(11)V99.
003200       05  FILLER                   PIC X(02).
003300*      --> VISTA EN TABLA DE LAS TRES CANTIDADES; ZPOSR010 LA
003400*      --> RECORRE CON INDICE EN SU RUTINA DE TRAZA.
003500   01  POS-CANT-DESGL REDEFINES POS-REGISTRO.
003600       05  FILLER                   PIC X(40).
003700       05  POS-CANT-TABLA.
003800           10  POS-CANT-ELEM        PIC S9(07) OCCURS 3 TIMES.
003900       05  FILLER                   PIC X(67).
