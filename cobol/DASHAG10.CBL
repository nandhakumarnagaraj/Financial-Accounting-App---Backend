000100******************************************************************
000200* FECHA       : 14/01/1993                                       *
000300* PROGRAMADOR : E. DURON (EEDR)                                  *
000400* APLICACION  : DASHBOARD FINANCIERO - TOTALIZACION GENERAL      *
000500* PROGRAMA    : DASHAG10                                         *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : CORRIDA UNICA POR USUARIO QUE LEE LOS SEIS       *
000800*             : MAESTROS DE BOLSA Y CONTABILIDAD Y PRODUCE UN    *
000900*             : SOLO REGISTRO DE TOTALES PARA EL TABLERO         *
001000*             : (DASHBOARD-OUT): CONTEOS, SUMAS DE IMPORTES,     *
001100*             : VALOR DE PORTAFOLIO Y BANDERAS DE CONEXION.      *
001200* ARCHIVOS    : FACTIN=E, CUENTIN=E, TRANSIN=E, HOLDMST=E,       *
001300*             : POSMST=E, ORDMST=E, PARMIN=E, DASHOUT=A          *
001400* ACCION (ES) : C=CONSULTA                                      *
001500* INSTALADO   : DD/MM/AAAA                                      *
001600* BPM/RATIONAL: 241210                                          *
001700* NOMBRE      : TOTALIZACION GENERAL DEL TABLERO FINANCIERO      *
001800******************************************************************
001900* HISTORIAL DE CAMBIOS                                          *
002000*   14/01/1993 EEDR TK-0281 VERSION INICIAL DEL PROGRAMA.        *
002100*   19/07/1996 JALD TK-0318 SE AGREGA EL CALCULO DEL VALOR DE    *
002200*              PORTAFOLIO (PRECIO * CANTIDAD) SOBRE TENENCIAS.   *
002300*   02/02/1999 PEDR TK-Y2K1 REVISION GENERAL DE CAMPOS DE FECHA; *
002400*              ESTE PROGRAMA NO FILTRA POR FECHA, NO APLICA.     *
002500*   15/09/2007 EEDR TK-0305 SE AGREGAN BANDERAS DE CONEXION A    *
002600*              XERO Y ZERODHA TOMADAS DEL PARAMETRO DE ENTRADA,  *
002700*              YA NO SE DERIVAN DE NINGUN CONTEO DE REGISTROS.   *
002710*   08/04/2011 RMTZ TK-0362 LOS ARCHIVOS PLANOS DE ENTRADA/SALIDA *
002720*              (FACTIN/CUENTIN/TRANSIN/DASHOUT) SE DECLARAN LINE  *
002730*              SEQUENTIAL; LOS MAESTROS INDEXADOS DE BOLSA        *
002740*              (HOLDMST/POSMST/ORDMST) QUEDAN COMO ESTABAN.       *
002750*   22/11/2013 EEDR TK-0370 SE FUNDEN APERTURA-ARCHIVOS Y LEE-    *
002760*              SYSIN-PARAMETROS, Y POR SEPARADO ARMA-BANDERAS-    *
002770*              CONEX/ESCRIBE-DASHBOARD/ESTADISTICAS, EN DOS       *
002780*              RANGOS DE PERFORM-THRU, SIGUIENDO LA COSTUMBRE DEL *
002790*              DEPARTAMENTO DE AGRUPAR PASOS QUE SIEMPRE VIAJAN   *
002791*              JUNTOS BAJO UN SOLO PERFORM.                       *
002792*   19/11/2013 EEDR TK-0418 EL DETALLE DE TRAZA DE ESTADISTICAS   *
002793*              AHORA TAMBIEN MUESTRA LOS SEIS CONTEOS DEL TABLERO *
002794*              LEIDOS DE VUELTA DESDE LA VISTA EN TABLA DE DSHREC.*
002800******************************************************************
002900 IDENTIFICATION DIVISION.
003000 PROGRAM-ID.                    DASHAG10.
003100 AUTHOR.                        E. DURON.
003200 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
003300 DATE-WRITTEN.                  14/01/1993.
003400 DATE-COMPILED.                 15/09/2007.
003500 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
003600 ENVIRONMENT DIVISION.
003700 CONFIGURATION SECTION.
003800 SPECIAL-NAMES.
003900     C01 IS TOP-OF-FORM.
004000 INPUT-OUTPUT SECTION.
004100 FILE-CONTROL.
004200*              A R C H I V O S   D E   E N T R A D A
004210*    --> PARAMETRO DE CORRIDA, UN SOLO REGISTRO POR EJECUCION.
004220*    --> SE DEJA SEQUENTIAL A SECAS, COMO SIEMPRE LO HA MANEJADO
004230*    --> EL DEPARTAMENTO PARA ARCHIVOS DE PARAMETROS.
004300     SELECT PARMIN  ASSIGN   TO PARMIN
004400            ORGANIZATION     IS SEQUENTIAL
004500            FILE STATUS      IS FS-PARMIN
004600                                FSE-PARMIN.
004610*    --> EXTRACTO PLANO DE FACTURAS DE XERO; LINE SEQUENTIAL
004620*    --> PORQUE VIENE DE UN PROCESO DE EXPORTACION, NO DE UN
004630*    --> ARCHIVO INDEXADO DEL DEPARTAMENTO.
004700     SELECT FACTIN  ASSIGN   TO FACTIN
004800            ORGANIZATION     IS LINE SEQUENTIAL
004900            FILE STATUS      IS FS-FACTIN
005000                                FSE-FACTIN.
005010*    --> EXTRACTO PLANO DE CUENTAS DE XERO, SOLO PARA CONTEO.
005100     SELECT CUENTIN ASSIGN   TO CUENTIN
005200            ORGANIZATION     IS LINE SEQUENTIAL
005300            FILE STATUS      IS FS-CUENTIN
005400                                FSE-CUENTIN.
005410*    --> EXTRACTO PLANO DEL LIBRO DIARIO DE XERO.
005500     SELECT TRANSIN ASSIGN   TO TRANSIN
005600            ORGANIZATION     IS LINE SEQUENTIAL
005700            FILE STATUS      IS FS-TRANSIN
005800                                FSE-TRANSIN.
005810*    --> MAESTRO DE TENENCIAS DE LA CASA DE BOLSA (ZERODHA), YA
005820*    --> FUNDIDO POR ZHOLM010; SE DEJA SEQUENTIAL PORQUE ES EL
005830*    --> MISMO ARCHIVO QUE SORT REGRABA EN CADA CORRIDA DE FUSION.
005900     SELECT HOLDMST ASSIGN   TO HOLDMST
006000            ORGANIZATION     IS SEQUENTIAL
006100            FILE STATUS      IS FS-HOLDMST
006200                                FSE-HOLDMST.
006210*    --> MAESTRO DE POSICIONES ABIERTAS, YA REEMPLAZADO POR
006220*    --> ZPOSR010 EN LA CORRIDA ANTERIOR.
006300     SELECT POSMST  ASSIGN   TO POSMST
006400            ORGANIZATION     IS SEQUENTIAL
006500            FILE STATUS      IS FS-POSMST
006600                                FSE-POSMST.
006610*    --> MAESTRO DE ORDENES, YA FUNDIDO POR ZORDM010.
006700     SELECT ORDMST  ASSIGN   TO ORDMST
006800            ORGANIZATION     IS SEQUENTIAL
006900            FILE STATUS      IS FS-ORDMST
007000                                FSE-ORDMST.
007100*              A R C H I V O S   D E   S A L I D A
007110*    --> UN SOLO REGISTRO DE TOTALES, PLANO, PARA QUE LO CONSUMA
007120*    --> EL TABLERO SIN NECESIDAD DE UN LECTOR DE INDEXADOS.
007200     SELECT DASHOUT ASSIGN   TO DASHOUT
007300            ORGANIZATION     IS LINE SEQUENTIAL
007400            FILE STATUS      IS FS-DASHOUT
007500                                FSE-DASHOUT.
007600 DATA DIVISION.
007700 FILE SECTION.
007710******************************************************************
007720*     OCHO ARCHIVOS: SIETE DE ENTRADA (UNO DE PARAMETROS Y SEIS   *
007730*     MAESTROS/EXTRACTOS DE XERO Y ZERODHA) Y UNO DE SALIDA. NO   *
007740*     HAY ACTUALIZACION DE NINGUN MAESTRO AQUI; ESTE PROGRAMA     *
007750*     SOLO LEE, SUMA Y ESCRIBE EL REGISTRO UNICO DEL TABLERO.     *
007760******************************************************************
007800*1 -->PARAMETRO DE CORRIDA: USUARIO Y BANDERAS DE ACCESO A XERO
007900*  Y ZERODHA (PRESENCIA DE TOKEN, NO SU VALOR).
008000 FD  PARMIN.
008100 01  PARMIN-REC.
008200     05  PARM-USERNAME            PIC X(30).
008300     05  PARM-XERO-TOKEN          PIC X(40).
008400     05  PARM-ZERODHA-TOKEN       PIC X(40).
008410*    --> 22/11/2013 EEDR TK-0370: SE TOMA UN BYTE DE LA RESERVA
008420*    --> PARA LA BANDERA DE TRAZA; LOS OTROS NUEVE SIGUEN LIBRES.
008430     05  PARM-TRAZA               PIC X(01).
008500     05  FILLER                   PIC X(09).
008600*2 -->MAESTRO DE FACTURAS (XERO)
008610*  --> SE TOTALIZA MONTO Y, CUANDO APLICA, SALDO PENDIENTE.
008700 FD  FACTIN.
008800     COPY INVREC.
008900*3 -->MAESTRO DE CUENTAS (XERO), SOLO INTERESA EL CONTEO
008910*  --> NO SE USA NINGUN CAMPO DE ACCREC MAS ALLA DEL CONTEO.
009000 FD  CUENTIN.
009100     COPY ACCREC.
009200*4 -->MAESTRO DE TRANSACCIONES/LIBRO DIARIO (XERO)
009210*  --> SOLO CONTEO AQUI; EL IMPORTE LO SUMA XGASTOT1 POR SEPARADO.
009300 FD  TRANSIN.
009400     COPY TXNREC.
009500*5 -->MAESTRO DE TENENCIAS (ZERODHA)
009510*  --> YA FUNDIDO POR ZHOLM010; AQUI SE LEE TAL CUAL QUEDO.
009600 FD  HOLDMST.
009700     COPY HOLDREC.
009800*6 -->MAESTRO DE POSICIONES ABIERTAS (ZERODHA)
009810*  --> YA REEMPLAZADO POR ZPOSR010; SOLO CONTEO.
009900 FD  POSMST.
010000     COPY POSREC.
010100*7 -->MAESTRO DE ORDENES DE COMPRA/VENTA (ZERODHA)
010110*  --> YA FUNDIDO POR ZORDM010; SOLO CONTEO.
010200 FD  ORDMST.
010300     COPY ORDREC.
010400*8 -->REGISTRO UNICO DE TOTALES DEL TABLERO, UNO POR CORRIDA
010410*  --> ESTE ES EL UNICO ARCHIVO QUE EL PROGRAMA ESCRIBE.
010500 FD  DASHOUT.
010600     COPY DSHREC.
010700 WORKING-STORAGE SECTION.
010710******************************************************************
010720*     CONSTANTES Y BANDERAS SUELTAS DEL PROGRAMA (NO AGRUPADAS,   *
010730*     COMO LAS MANEJA EL DEPARTAMENTO DESDE LOS PROGRAMAS DE      *
010740*     CONSULTA DE MORA). SE DEJAN A NIVEL 77 A PROPOSITO.         *
010750******************************************************************
010760 77  WKS-MAX-CICLO-FS          PIC 9(02)  COMP      VALUE 08.
010770 77  WKS-SW-TRAZA              PIC X(01)            VALUE 'N'.
010780     88  WKS-TRAZA-ACTIVA          VALUE 'S'.
010800******************************************************************
010900*               C A M P O S    D E    T R A B A J O              *
011000******************************************************************
011100 01  WKS-CAMPOS-DE-TRABAJO.
011200     02  WKS-PROGRAMA              PIC X(08)  VALUE 'DASHAG10'.
011210*        --> WKS-FIN-ARCHIVOS ES UN SOLO CAMPO COMPARTIDO POR LOS
011220*        --> SEIS SWITCHES DE FIN DE ARCHIVO, CADA UNO CON SU
011230*        --> PROPIO VALOR 88; NINGUN ARCHIVO COMPARTE VALOR CON
011240*        --> OTRO PORQUE LOS SEIS SE LEEN EN PARALELO LOGICO.
011300     02  WKS-FIN-ARCHIVOS          PIC 9(01)  COMP.
011400         88  WKS-END-FACTIN            VALUE 1.
011500         88  WKS-END-CUENTIN           VALUE 2.
011600         88  WKS-END-TRANSIN           VALUE 3.
011700         88  WKS-END-HOLDMST           VALUE 4.
011800         88  WKS-END-POSMST            VALUE 5.
011900         88  WKS-END-ORDMST            VALUE 6.
012000******************************************************************
012100*      A C U M U L A D O R E S   D E L   T A B L E R O           *
012110*      (UN CONTADOR/SUMA POR CADA CAMPO DE DSHREC; SE LLENAN A    *
012120*      LO LARGO DE LA CORRIDA Y SE VUELCAN EN ESCRIBE-DASHBOARD)  *
012200******************************************************************
012300     02  WKS-TOTAL-INVOICES        PIC S9(07)     COMP VALUE ZEROS.
012400     02  WKS-TOTAL-ACCOUNTS        PIC S9(07)     COMP VALUE ZEROS.
012500     02  WKS-TOTAL-TRANSACTIONS    PIC S9(07)     COMP VALUE ZEROS.
012600     02  WKS-TOTAL-HOLDINGS        PIC S9(07)     COMP VALUE ZEROS.
012700     02  WKS-TOTAL-POSITIONS       PIC S9(07)     COMP VALUE ZEROS.
012800     02  WKS-TOTAL-ORDERS          PIC S9(07)     COMP VALUE ZEROS.
012900     02  WKS-TOTAL-INVOICE-AMOUNT  PIC S9(11)V99 COMP-3 VALUE ZEROS.
013000     02  WKS-TOTAL-OUTSTANDING-AMT PIC S9(11)V99 COMP-3 VALUE ZEROS.
013100     02  WKS-PORTFOLIO-VALUE       PIC S9(11)V99 COMP-3 VALUE ZEROS.
013200     02  WKS-TOTAL-PNL             PIC S9(11)V99 COMP-3 VALUE ZEROS.
013300*    --> CAMPO DE TRABAJO PARA EL PRODUCTO PRECIO * CANTIDAD
013400     02  WKS-VALOR-TENENCIA        PIC S9(11)V99 COMP-3 VALUE ZEROS.
013500*    --> VISTA EN TABLA DE LOS CUATRO CONTADORES DE TITULOS, PARA
013600*    --> LA RUTINA DE DESPLIEGUE DE ESTADISTICAS.
013700     02  WKS-CONTADORES-GRUPO.
013800         03  WKS-TOTAL-HOLD-GRP    PIC S9(07) COMP.
013900         03  WKS-TOTAL-POS-GRP     PIC S9(07) COMP.
014000         03  WKS-TOTAL-ORD-GRP     PIC S9(07) COMP.
014100     02  WKS-CONTADORES-TABLA REDEFINES WKS-CONTADORES-GRUPO.
014200         03  WKS-CONTADOR-ELEM     PIC S9(07) COMP OCCURS 3 TIMES.
014210*    --> MASCARA DE DESPLIEGUE PARA LOS CONTADORES (SIN DECIMALES);
014220*    --> LA VERSION NEGATIVA SOLO SE USA SI ALGUN DIA SE DESPLIEGA
014230*    --> UN CONTADOR QUE PUDIERA IR EN NEGATIVO, HOY NO APLICA.
014300     02  WKS-MASK                  PIC Z,ZZZ,ZZZ,ZZ9.
014400     02  WKS-MASK-NEG REDEFINES WKS-MASK  PIC -,ZZZ,ZZZ,ZZ9.
014500******************************************************************
014600*     VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS               *
014610*     (UNA FS-XXXX POR CADA SELECT, IGUAL QUE EN LOS DEMAS         *
014620*     PROGRAMAS DE LA FAMILIA, MAS FS-CICLO QUE LE DICE A          *
014630*     FILE-STATUS-EXTENDED CUAL DE TODAS REVISAR).                 *
014700******************************************************************
014800 01  FS-PARMIN                     PIC 9(02)         VALUE ZEROS.
014900 01  FS-FACTIN                      PIC 9(02)         VALUE ZEROS.
015000 01  FS-CUENTIN                     PIC 9(02)         VALUE ZEROS.
015100 01  FS-TRANSIN                     PIC 9(02)         VALUE ZEROS.
015200 01  FS-HOLDMST                     PIC 9(02)         VALUE ZEROS.
015300 01  FS-POSMST                      PIC 9(02)         VALUE ZEROS.
015400 01  FS-ORDMST                      PIC 9(02)         VALUE ZEROS.
015500 01  FS-DASHOUT                     PIC 9(02)         VALUE ZEROS.
015600 01  FS-CICLO                       PIC 9(02)         VALUE ZEROS.
015700*                VARIABLES DE FILE STATUS EXTENDED                *
015710*  (RETURN/FUNCTION/FEEDBACK QUE EL RUNTIME LLENA EN CADA I-O;    *
015720*   SE LE PASAN A DEBD1R00 PARA EL MENSAJE DE ERROR DETALLADO).   *
015800 01  FSE-PARMIN.
015900     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
016000     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
016100     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
016200 01  FSE-FACTIN.
016300     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
016400     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
016500     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
016600 01  FSE-CUENTIN.
016700     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
016800     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
016900     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
017000 01  FSE-TRANSIN.
017100     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
017200     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
017300     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
017400 01  FSE-HOLDMST.
017500     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
017600     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
017700     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
017800 01  FSE-POSMST.
017900     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
018000     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
018100     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
018200 01  FSE-ORDMST.
018300     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
018400     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
018500     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
018600 01  FSE-DASHOUT.
018700     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
018800     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
018900     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
019000* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
019010* (PROGRAMA/ARCHIVO/ACCION SE ARMAN ANTES DE CADA CALL A DEBD1R00;
019020*  LLAVE SE DEJA EN SPACES PORQUE AQUI NO SE LEE POR LLAVE, SOLO
019030*  SE USA PORQUE EL LINKAGE DE DEBD1R00 LA ESPERA SIEMPRE).
019100 01  PROGRAMA                       PIC X(08)         VALUE SPACES.
019200 01  ARCHIVO                        PIC X(08)         VALUE SPACES.
019300 01  ACCION                         PIC X(10)         VALUE SPACES.
019400 01  LLAVE                          PIC X(32)         VALUE SPACES.
019500******************************************************************
019600 PROCEDURE DIVISION.
019610******************************************************************
019620*     RUTINA PRINCIPAL. LA APERTURA Y LA LECTURA DEL PARAMETRO     *
019630*     SIEMPRE VIAJAN JUNTAS, ASI QUE SE CUBREN CON UN SOLO         *
019640*     PERFORM-THRU EN VEZ DE DOS PERFORM SUELTOS; LO MISMO PARA    *
019650*     LAS BANDERAS DE CONEXION, LA ESCRITURA DEL TABLERO Y LAS     *
019660*     ESTADISTICAS DE CIERRE, QUE SIEMPRE SE HACEN LAS TRES EN     *
019670*     ESE ORDEN. LOS SEIS TOTALIZADORES SE DEJAN COMO ESTABAN      *
019680*     PORQUE CADA UNO CONTROLA SU PROPIO FIN DE ARCHIVO.           *
019690******************************************************************
019700 000-MAIN SECTION.
019800     PERFORM APERTURA-ARCHIVOS THRU LEE-SYSIN-PARAMETROS-E
020000     PERFORM TOTALIZA-FACTURAS    UNTIL WKS-END-FACTIN
020100     PERFORM TOTALIZA-CUENTAS     UNTIL WKS-END-CUENTIN
020200     PERFORM TOTALIZA-TRANSACC    UNTIL WKS-END-TRANSIN
020300     PERFORM TOTALIZA-TENENCIAS   UNTIL WKS-END-HOLDMST
020400     PERFORM TOTALIZA-POSICIONES  UNTIL WKS-END-POSMST
020500     PERFORM TOTALIZA-ORDENES     UNTIL WKS-END-ORDMST
020600     PERFORM ARMA-BANDERAS-CONEX THRU ESTADISTICAS-E
020900     PERFORM CIERRA-ARCHIVOS
021000     STOP RUN.
021100 000-MAIN-E. EXIT.
021200*
021300* ABRE LOS SIETE ARCHIVOS DE ENTRADA Y EL DE SALIDA, Y DEJA LISTOS
021310* LOS SWITCHES DE FIN DE ARCHIVO.
021320 APERTURA-ARCHIVOS SECTION.
021400     OPEN INPUT  PARMIN, FACTIN, CUENTIN, TRANSIN,
021500                 HOLDMST, POSMST, ORDMST
021600     OPEN OUTPUT DASHOUT
021700
021800     MOVE ZEROS  TO FS-CICLO
021900     MOVE 'OPEN' TO ACCION
022000     MOVE SPACES TO LLAVE
022100     MOVE WKS-PROGRAMA TO PROGRAMA
022200
022210*    --> UN SOLO CICLO DE VARYING CUBRE LOS OCHO OPEN (SIETE DE
022220*    --> ENTRADA MAS EL DE SALIDA); WKS-MAX-CICLO-FS GUARDA EL
022230*    --> TOPE PARA NO TENER QUE RECORDAR EL NUMERO A SIMPLE VISTA.
022300     PERFORM FILE-STATUS-EXTENDED
022400         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > WKS-MAX-CICLO-FS
022500
022600     MOVE ZEROS TO WKS-FIN-ARCHIVOS.
022700 APERTURA-ARCHIVOS-E. EXIT.
022800*
022900* LEE EL UNICO REGISTRO DE PARAMETROS DE LA CORRIDA: USUARIO Y
023000* PRESENCIA DE TOKEN DE ACCESO A XERO Y A ZERODHA.
023100 LEE-SYSIN-PARAMETROS SECTION.
023200     READ PARMIN END-READ
023300     IF FS-PARMIN NOT EQUAL 0
023310*        --> SI NO HAY PARAMETRO, NO HAY CORRIDA; NO TIENE
023320*        --> SENTIDO SEGUIR SIN SABER DE QUE USUARIO SE TRATA.
023400        MOVE 1       TO FS-CICLO
023500        MOVE 'READ'  TO ACCION
023600        MOVE 91      TO RETURN-CODE
023700        PERFORM FILE-STATUS-EXTENDED
023800        PERFORM CIERRA-ARCHIVOS
023900        STOP RUN
024000     END-IF
024100     MOVE PARM-USERNAME TO DSH-USERNAME
024110*    --> BANDERA DE TRAZA (TK-0370): SI EL OPERADOR LA PRENDE EN EL
024120*    --> PARAMETRO, ESTADISTICAS DEJA UN DETALLE EXTRA EN SYSOUT.
024130     MOVE PARM-TRAZA    TO WKS-SW-TRAZA.
024200 LEE-SYSIN-PARAMETROS-E. EXIT.
024300*
024310******************************************************************
024320*     SEIS SECCIONES TOTALIZADORAS, UNA POR ARCHIVO DE ENTRADA.   *
024330*     CADA UNA LEE UN REGISTRO, SUMA LO QUE LE CORRESPONDE Y SE    *
024340*     REPITE DESDE 000-MAIN HASTA SU PROPIO FIN DE ARCHIVO; EL     *
024350*     VALOR DE FS-CICLO QUE CADA UNA DEJA EN SU RAMA DE ERROR      *
024360*     (2 A 7) IDENTIFICA A FILE-STATUS-EXTENDED QUE ARCHIVO        *
024370*     REPORTAR, NO QUE ARCHIVO TOTALIZAR.                         *
024380******************************************************************
024400* TOTALIZA FACTURAS: CONTEO, SUMA DEL TOTAL DE FACTURA Y, SOLO
024500* CUANDO EL ESTATUS ES SOMETIDA O AUTORIZADA, SUMA DEL SALDO.
024600 TOTALIZA-FACTURAS SECTION.
024700     READ FACTIN END-READ
024800     EVALUATE FS-FACTIN
024900         WHEN 0
024910*            --> SIN ERROR: CUENTA, SUMA EL TOTAL Y, SI ESTA
024920*            --> PENDIENTE DE COBRO, SUMA TAMBIEN EL SALDO.
025000             ADD 1 TO WKS-TOTAL-INVOICES
025100             ADD INV-TOTAL TO WKS-TOTAL-INVOICE-AMOUNT
025200             IF INV-STATUS-SOMETIDA OR INV-STATUS-AUTORIZADA
025300                ADD INV-AMOUNT-DUE TO WKS-TOTAL-OUTSTANDING-AMT
025400             END-IF
025500         WHEN 10
025510*            --> FIN NORMAL DE FACTIN.
025600             SET WKS-END-FACTIN TO TRUE
025700         WHEN OTHER
025800             MOVE 2       TO FS-CICLO
025900             MOVE 'READ'  TO ACCION
026000             MOVE 91      TO RETURN-CODE
026100             PERFORM FILE-STATUS-EXTENDED
026200             PERFORM CIERRA-ARCHIVOS
026300             STOP RUN
026400     END-EVALUATE.
026500 TOTALIZA-FACTURAS-E. EXIT.
026600*
026700* TOTALIZA CUENTAS: SOLO CONTEO, NO SE ACUMULA NINGUN IMPORTE.
026800 TOTALIZA-CUENTAS SECTION.
026900     READ CUENTIN END-READ
027000     EVALUATE FS-CUENTIN
027100         WHEN 0
027110*            --> SOLO INTERESA EL CONTEO DE CUENTAS CONTABLES.
027200             ADD 1 TO WKS-TOTAL-ACCOUNTS
027300         WHEN 10
027310*            --> FIN NORMAL DE CUENTIN.
027400             SET WKS-END-CUENTIN TO TRUE
027500         WHEN OTHER
027600             MOVE 3       TO FS-CICLO
027700             MOVE 'READ'  TO ACCION
027800             MOVE 91      TO RETURN-CODE
027900             PERFORM FILE-STATUS-EXTENDED
028000             PERFORM CIERRA-ARCHIVOS
028100             STOP RUN
028200     END-EVALUATE.
028300 TOTALIZA-CUENTAS-E. EXIT.
028400*
028500* TOTALIZA TRANSACCIONES: SOLO CONTEO; EL IMPORTE SE SUMA EN EL
028600* PROGRAMA XGASTOT1, NO EN ESTA TOTALIZACION.
028700 TOTALIZA-TRANSACC SECTION.
028800     READ TRANSIN END-READ
028900     EVALUATE FS-TRANSIN
029000         WHEN 0
029010*            --> SOLO CONTEO; EL IMPORTE LO TOTALIZA XGASTOT1.
029100             ADD 1 TO WKS-TOTAL-TRANSACTIONS
029200         WHEN 10
029210*            --> FIN NORMAL DE TRANSIN.
029300             SET WKS-END-TRANSIN TO TRUE
029400         WHEN OTHER
029500             MOVE 4       TO FS-CICLO
029600             MOVE 'READ'  TO ACCION
029700             MOVE 91      TO RETURN-CODE
029800             PERFORM FILE-STATUS-EXTENDED
029900             PERFORM CIERRA-ARCHIVOS
030000             STOP RUN
030100     END-EVALUATE.
030200 TOTALIZA-TRANSACC-E. EXIT.
030300*
030400* TOTALIZA TENENCIAS: CONTEO, VALOR DE PORTAFOLIO (ULTIMO PRECIO
030500* POR CANTIDAD, REDONDEADO) Y SUMA DE LA UTILIDAD/PERDIDA.
030600 TOTALIZA-TENENCIAS SECTION.
030700     READ HOLDMST END-READ
030800     EVALUATE FS-HOLDMST
030900         WHEN 0
030910*            --> VALOR DE PORTAFOLIO = ULTIMO PRECIO * CANTIDAD,
030920*            --> REDONDEADO HACIA ARRIBA EN EMPATE (TK-0318).
031000             ADD 1 TO WKS-TOTAL-HOLDINGS
031100             COMPUTE WKS-VALOR-TENENCIA ROUNDED MODE IS
031200                 NEAREST-AWAY-FROM-ZERO =
031300                 HLD-LAST-PRICE * HLD-QUANTITY
031400             ADD WKS-VALOR-TENENCIA TO WKS-PORTFOLIO-VALUE
031500             ADD HLD-PNL TO WKS-TOTAL-PNL
031600         WHEN 10
031610*            --> FIN NORMAL DE HOLDMST.
031700             SET WKS-END-HOLDMST TO TRUE
031800         WHEN OTHER
031900             MOVE 5       TO FS-CICLO
032000             MOVE 'READ'  TO ACCION
032100             MOVE 91      TO RETURN-CODE
032200             PERFORM FILE-STATUS-EXTENDED
032300             PERFORM CIERRA-ARCHIVOS
032400             STOP RUN
032500     END-EVALUATE.
032600 TOTALIZA-TENENCIAS-E. EXIT.
032700*
032800* TOTALIZA POSICIONES: SOLO CONTEO.
032900 TOTALIZA-POSICIONES SECTION.
033000     READ POSMST END-READ
033100     EVALUATE FS-POSMST
033200         WHEN 0
033210*            --> SOLO CONTEO DE POSICIONES ABIERTAS.
033300             ADD 1 TO WKS-TOTAL-POSITIONS
033400         WHEN 10
033410*            --> FIN NORMAL DE POSMST.
033500             SET WKS-END-POSMST TO TRUE
033600         WHEN OTHER
033700             MOVE 6       TO FS-CICLO
033800             MOVE 'READ'  TO ACCION
033900             MOVE 91      TO RETURN-CODE
034000             PERFORM FILE-STATUS-EXTENDED
034100             PERFORM CIERRA-ARCHIVOS
034200             STOP RUN
034300     END-EVALUATE.
034400 TOTALIZA-POSICIONES-E. EXIT.
034500*
034600* TOTALIZA ORDENES: SOLO CONTEO.
034700 TOTALIZA-ORDENES SECTION.
034800     READ ORDMST END-READ
034900     EVALUATE FS-ORDMST
035000         WHEN 0
035010*            --> SOLO CONTEO DE ORDENES DE COMPRA/VENTA.
035100             ADD 1 TO WKS-TOTAL-ORDERS
035200         WHEN 10
035210*            --> FIN NORMAL DE ORDMST.
035300             SET WKS-END-ORDMST TO TRUE
035400         WHEN OTHER
035500             MOVE 7       TO FS-CICLO
035600             MOVE 'READ'  TO ACCION
035700             MOVE 91      TO RETURN-CODE
035800             PERFORM FILE-STATUS-EXTENDED
035900             PERFORM CIERRA-ARCHIVOS
036000             STOP RUN
036100     END-EVALUATE.
036200 TOTALIZA-ORDENES-E. EXIT.
036300*
036400* LAS BANDERAS DE CONEXION SE DERIVAN DE LA PRESENCIA DEL TOKEN
036500* EN EL PARAMETRO DE ENTRADA, NUNCA DE UN CONTEO DE REGISTROS. ESTE
036510* PASO Y LOS DOS SIGUIENTES (ESCRIBE-DASHBOARD, ESTADISTICAS) SE
036520* INVOCAN CON UN SOLO PERFORM-THRU DESDE 000-MAIN.
036600 ARMA-BANDERAS-CONEX SECTION.
036610*    --> SI EL PARAMETRO TRAE TOKEN DE XERO, LA CONEXION SE
036620*    --> CONSIDERA ACTIVA PARA EFECTOS DEL TABLERO.
036700     IF PARM-XERO-TOKEN NOT EQUAL SPACES
036800        SET DSH-XERO-SI TO TRUE
036900     ELSE
037000        SET DSH-XERO-NO TO TRUE
037100     END-IF
037110*    --> MISMO CRITERIO PARA ZERODHA.
037200     IF PARM-ZERODHA-TOKEN NOT EQUAL SPACES
037300        SET DSH-ZERODHA-SI TO TRUE
037400     ELSE
037500        SET DSH-ZERODHA-NO TO TRUE
037600     END-IF.
037700 ARMA-BANDERAS-CONEX-E. EXIT.
037800*
037810* UN SOLO REGISTRO DE SALIDA, PASANDO CADA ACUMULADOR DE WORKING-
037820* STORAGE A SU CAMPO CORRESPONDIENTE DE DSHREC.
037900 ESCRIBE-DASHBOARD SECTION.
037910*    --> BLOQUE XERO: FACTURAS, CUENTAS Y TRANSACCIONES.
038000     MOVE WKS-TOTAL-INVOICES        TO DSH-TOTAL-INVOICES
038100     MOVE WKS-TOTAL-ACCOUNTS        TO DSH-TOTAL-ACCOUNTS
038200     MOVE WKS-TOTAL-TRANSACTIONS    TO DSH-TOTAL-TRANSACTIONS
038210*    --> IMPORTES DE XERO, YA EN COMP-3.
038300     MOVE WKS-TOTAL-INVOICE-AMOUNT  TO DSH-TOTAL-INVOICE-AMOUNT
038400     MOVE WKS-TOTAL-OUTSTANDING-AMT TO DSH-TOTAL-OUTSTANDING-AMT
038410*    --> BLOQUE ZERODHA: TENENCIAS, POSICIONES Y ORDENES.
038500     MOVE WKS-TOTAL-HOLDINGS        TO DSH-TOTAL-HOLDINGS
038600     MOVE WKS-TOTAL-POSITIONS       TO DSH-TOTAL-POSITIONS
038700     MOVE WKS-TOTAL-ORDERS          TO DSH-TOTAL-ORDERS
038710*    --> VALOR DE PORTAFOLIO Y UTILIDAD/PERDIDA DE ZERODHA.
038800     MOVE WKS-PORTFOLIO-VALUE       TO DSH-PORTFOLIO-VALUE
038900     MOVE WKS-TOTAL-PNL             TO DSH-TOTAL-PNL
039000     WRITE DSH-REGISTRO.
039100 ESCRIBE-DASHBOARD-E. EXIT.
039200*
039210* IMPRIME EN SYSOUT UN RESUMEN DE LA CORRIDA PARA EL OPERADOR. LOS
039220* TRES CONTADORES DE BOLSA SE PASAN POR WKS-CONTADORES-TABLA PARA
039230* MOSTRAR COMO SE USA EL REDEFINES DE TABLA DECLARADO ARRIBA, AUNQUE
039240* AQUI SE DESPLIEGAN UNO POR UNO Y NO EN CICLO.
039300 ESTADISTICAS SECTION.
039400     MOVE WKS-TOTAL-HOLDINGS  TO WKS-TOTAL-HOLD-GRP
039500     MOVE WKS-TOTAL-POSITIONS TO WKS-TOTAL-POS-GRP
039600     MOVE WKS-TOTAL-ORDERS    TO WKS-TOTAL-ORD-GRP
039700     DISPLAY
039800     '**********************************************************'
039900     DISPLAY
040000     '*        ESTADISTICAS TOTALIZACION DEL TABLERO           *'
040100     DISPLAY
040200     '**********************************************************'
040300     MOVE WKS-TOTAL-INVOICES       TO WKS-MASK
040400     DISPLAY 'TOTAL FACTURAS                            : ' WKS-MASK
040500     MOVE WKS-TOTAL-ACCOUNTS       TO WKS-MASK
040600     DISPLAY 'TOTAL CUENTAS                              : ' WKS-MASK
040700     MOVE WKS-TOTAL-TRANSACTIONS   TO WKS-MASK
040800     DISPLAY 'TOTAL TRANSACCIONES                        : ' WKS-MASK
040900     MOVE WKS-CONTADOR-ELEM(1)     TO WKS-MASK
041000     DISPLAY 'TOTAL TENENCIAS                            : ' WKS-MASK
041100     MOVE WKS-CONTADOR-ELEM(2)     TO WKS-MASK
041200     DISPLAY 'TOTAL POSICIONES                           : ' WKS-MASK
041300     MOVE WKS-CONTADOR-ELEM(3)     TO WKS-MASK
041400     DISPLAY 'TOTAL ORDENES                              : ' WKS-MASK
041500     DISPLAY
041600     '**********************************************************'
041610*    --> TK-0370: DETALLE DE TRAZA, SOLO SI PARM-TRAZA VINO 'S'.
041620*    --> NO ES UN REPORTE DEL TABLERO, ES SOLO PARA DIAGNOSTICO
041630*    --> DEL OPERADOR/SOPORTE CUANDO SE INVESTIGA UNA CORRIDA.
041640     IF WKS-TRAZA-ACTIVA
041650        DISPLAY 'TRAZA: WKS-MAX-CICLO-FS = ' WKS-MAX-CICLO-FS
041660        DISPLAY 'TRAZA: PARM-USERNAME    = ' PARM-USERNAME
041661*       --> TK-0418: SE DESPLIEGAN LOS SEIS CONTEOS YA ESCRITOS EN
041662*       --> DSH-REGISTRO, LEIDOS DE VUELTA POR SU VISTA EN TABLA.
041663        DISPLAY 'TRAZA: DSH-CONT-ELEM(1,2,3)  = '
041664                DSH-CONT-ELEM(1) '/' DSH-CONT-ELEM(2)
041665                '/' DSH-CONT-ELEM(3)
041666        DISPLAY 'TRAZA: DSH-CONT-ELEM2(1,2,3) = '
041667                DSH-CONT-ELEM2(1) '/' DSH-CONT-ELEM2(2)
041668                '/' DSH-CONT-ELEM2(3)
041670     END-IF.
041700 ESTADISTICAS-E. EXIT.
041800*
041810* UN SOLO PUNTO DE SALIDA PARA ERRORES DE ARCHIVO, TANTO DE LA
041820* APERTURA (FS-CICLO 1 A 8, VARIANDO DESDE APERTURA-ARCHIVOS) COMO
041830* DE CADA LECTURA (FS-CICLO FIJO SEGUN CUAL TOTALIZADOR FALLO).
041900 FILE-STATUS-EXTENDED SECTION.
042000     EVALUATE FS-CICLO
042100         WHEN 1
042110*            --> PARMIN.
042200             IF FS-PARMIN NOT EQUAL 0
042300                MOVE 'PARMIN'  TO ARCHIVO
042400                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
042500                                      LLAVE, FS-PARMIN, FSE-PARMIN
042600                MOVE 91        TO RETURN-CODE
042700                PERFORM CIERRA-ARCHIVOS
042800                STOP RUN
042900             END-IF
043000         WHEN 2
043010*            --> FACTIN.
043100             IF FS-FACTIN NOT EQUAL 0
043200                MOVE 'FACTIN'  TO ARCHIVO
043300                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
043400                                      LLAVE, FS-FACTIN, FSE-FACTIN
043500                MOVE 91        TO RETURN-CODE
043600                PERFORM CIERRA-ARCHIVOS
043700                STOP RUN
043800             END-IF
043900         WHEN 3
043910*            --> CUENTIN.
044000             IF FS-CUENTIN NOT EQUAL 0
044100                MOVE 'CUENTIN' TO ARCHIVO
044200                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
044300                                   LLAVE, FS-CUENTIN, FSE-CUENTIN
044400                MOVE 91        TO RETURN-CODE
044500                PERFORM CIERRA-ARCHIVOS
044600                STOP RUN
044700             END-IF
044800         WHEN 4
044810*            --> TRANSIN.
044900             IF FS-TRANSIN NOT EQUAL 0
045000                MOVE 'TRANSIN' TO ARCHIVO
045100                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
045200                                   LLAVE, FS-TRANSIN, FSE-TRANSIN
045300                MOVE 91        TO RETURN-CODE
045400                PERFORM CIERRA-ARCHIVOS
045500                STOP RUN
045600             END-IF
045700         WHEN 5
045710*            --> HOLDMST.
045800             IF FS-HOLDMST NOT EQUAL 0
045900                MOVE 'HOLDMST' TO ARCHIVO
046000                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
046100                                   LLAVE, FS-HOLDMST, FSE-HOLDMST
046200                MOVE 91        TO RETURN-CODE
046300                PERFORM CIERRA-ARCHIVOS
046400                STOP RUN
046500             END-IF
046600         WHEN 6
046610*            --> POSMST.
046700             IF FS-POSMST NOT EQUAL 0
046800                MOVE 'POSMST'  TO ARCHIVO
046900                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
047000                                      LLAVE, FS-POSMST, FSE-POSMST
047100                MOVE 91        TO RETURN-CODE
047200                PERFORM CIERRA-ARCHIVOS
047300                STOP RUN
047400             END-IF
047500         WHEN 7
047510*            --> ORDMST.
047600             IF FS-ORDMST NOT EQUAL 0
047700                MOVE 'ORDMST'  TO ARCHIVO
047800                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
047900                                      LLAVE, FS-ORDMST, FSE-ORDMST
048000                MOVE 91        TO RETURN-CODE
048100                PERFORM CIERRA-ARCHIVOS
048200                STOP RUN
048300             END-IF
048400         WHEN OTHER
048410*            --> FS-CICLO 8 (APERTURA) O CUALQUIER OTRO: DASHOUT.
048500             IF FS-DASHOUT NOT EQUAL 0
048600                MOVE 'DASHOUT' TO ARCHIVO
048700                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
048800                                   LLAVE, FS-DASHOUT, FSE-DASHOUT
048900                MOVE 91        TO RETURN-CODE
049000                PERFORM CIERRA-ARCHIVOS
049100                STOP RUN
049200             END-IF
049300     END-EVALUATE.
049400 FILE-STATUS-EXTENDED-E. EXIT.
049500*
049510* CIERRA LOS OCHO ARCHIVOS, SE HAYA LLEGADO AQUI POR FIN NORMAL DE
049520* LA CORRIDA O POR UN STOP RUN DESDE CUALQUIER RAMA DE ERROR.
049600 CIERRA-ARCHIVOS SECTION.
049700     CLOSE PARMIN, FACTIN, CUENTIN, TRANSIN,
049800           HOLDMST, POSMST, ORDMST, DASHOUT.
049900 CIERRA-ARCHIVOS-E. EXIT.
