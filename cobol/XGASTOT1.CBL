000100******************************************************************
000200* FECHA       : 21/06/1990                                       *
000300* PROGRAMADOR : R. MARTINEZ (RMTZ)                                *
000400* APLICACION  : DASHBOARD FINANCIERO - MODULO CONTABLE (XERO)    *
000500* PROGRAMA    : XGASTOT1                                        *
000600* TIPO        : BATCH                                           *
000700* DESCRIPCION : SUMA EL IMPORTE DE TODAS LAS TRANSACCIONES DEL   *
000800*             : LIBRO DIARIO DEL USUARIO, SIN FILTRO ALGUNO, Y   *
000900*             : DESPLIEGA EL TOTAL DE GASTOS DE LA CORRIDA.      *
001000* ARCHIVOS    : TRANSIN=E                                        *
001100* ACCION (ES) : C=CONSULTA                                      *
001200* INSTALADO   : DD/MM/AAAA                                      *
001300* BPM/RATIONAL: 241212                                          *
001400* NOMBRE      : TOTAL DE GASTOS                                  *
001500******************************************************************
001600* HISTORIAL DE CAMBIOS                                          *
001700*   21/06/1990 RMTZ TK-0099 VERSION INICIAL DEL PROGRAMA.        *
001800*   15/03/1995 EEDR TK-0172 SE ACLARA EN COMENTARIOS QUE EL      *
001900*              TOTAL NO SE FILTRA POR CUENTA NI POR ESTATUS.      *
002000*   21/01/1999 PEDR TK-Y2K1 REVISION GENERAL DE CAMPOS DE FECHA; *
002100*              ESTE PROGRAMA NO FILTRA POR FECHA, NO APLICA.     *
002150*   22/08/2011 RMTZ TK-0363 EL LIBRO DIARIO TRANSIN AHORA LLEGA  *
002160*              EN TEXTO PLANO CON SALTO DE LINEA; SE CAMBIA SU   *
002170*              SELECT A LINE SEQUENTIAL.                         *
002180*   19/11/2013 EEDR TK-0417 SE AGREGA TARJETA DE TRAZA OPCIONAL   *
002190*              EN EL SYSIN; SI VIENE 'S' SE DETALLA EN SYSOUT EL  *
002191*              GRUPO/DETALLE DE CUENTA CONTABLE DE LA ULTIMA      *
002192*              TRANSACCION LEIDA, PARA SOPORTE A PRODUCCION.      *
002200******************************************************************
002300 IDENTIFICATION DIVISION.
002400 PROGRAM-ID.                    XGASTOT1.
002500 AUTHOR.                        R. MARTINEZ.
002600 INSTALLATION.                  DEPARTAMENTO DE SISTEMAS.
002700 DATE-WRITTEN.                  21/06/1990.
002800 DATE-COMPILED.                 21/01/1999.
002900 SECURITY.                      USO INTERNO DEL DEPARTAMENTO.
003000 ENVIRONMENT DIVISION.
003100 CONFIGURATION SECTION.
003200 SPECIAL-NAMES.
003300     C01 IS TOP-OF-FORM.
003400 INPUT-OUTPUT SECTION.
003500 FILE-CONTROL.
003600*              A R C H I V O S   D E   E N T R A D A
003610*    --> TRANSIN: EXTRACTO PLANO DEL LIBRO DIARIO DE XERO; SE
003620*    --> DEJA LINE SEQUENTIAL PORQUE ES EXPORTACION, NO MAESTRO.
003700     SELECT TRANSIN ASSIGN   TO TRANSIN
003800            ORGANIZATION     IS LINE SEQUENTIAL
003900            FILE STATUS      IS FS-TRANSIN
004000                                FSE-TRANSIN.
004100 DATA DIVISION.
004200 FILE SECTION.
004210******************************************************************
004220*     UN SOLO ARCHIVO DE ENTRADA, SE RECORRE DE PRINCIPIO A FIN   *
004230*     SUMANDO TODO SIN FILTRAR; ESTE PROGRAMA NO DISTINGUE        *
004240*     CUENTA CONTABLE NI ESTATUS DE LA TRANSACCION (VER TK-0172). *
004250******************************************************************
004300*1 -->MAESTRO DE TRANSACCIONES/LIBRO DIARIO (XERO)
004400 FD  TRANSIN.
004500     COPY TXNREC.
004600 WORKING-STORAGE SECTION.
004700******************************************************************
004800*               C A M P O S    D E    T R A B A J O              *
004900******************************************************************
005000 01  WKS-CAMPOS-DE-TRABAJO.
005100     02  WKS-PROGRAMA              PIC X(08)  VALUE 'XGASTOT1'.
005200     02  WKS-FIN-ARCHIVOS          PIC 9(01)  COMP.
005300         88  WKS-END-TRANSIN           VALUE 1.
005310*    --> TK-0417: BANDERA DE TRAZA, TOMADA DE TARJETA EN SYSIN.
005320     02  WKS-SW-TRAZA              PIC X(01)  VALUE 'N'.
005330         88  WKS-TRAZA-ACTIVA          VALUE 'S'.
005400******************************************************************
005500*        A C U M U L A D O R   D E   G A S T O S               *
005600******************************************************************
005700     02  WKS-TOTAL-GASTOS          PIC S9(11)V99 COMP-3 VALUE ZEROS.
005800     02  WKS-TRANSACC-LEIDAS       PIC S9(07)    COMP   VALUE ZEROS.
005900*    --> VISTA EMPACADA ALTERNA DEL TOTAL, PARA LA FUTURA RUTINA
006000*    --> DE DESGLOSE DE GASTO POR GRUPO DE CUENTA CONTABLE.
006100     02  WKS-TOTAL-GASTOS-GRP REDEFINES WKS-TOTAL-GASTOS.
006200         03  WKS-TOTAL-GASTOS-ENTERO PIC S9(11)    COMP-3.
006300         03  WKS-TOTAL-GASTOS-DECIMO PIC S9(02)     COMP-3.
006400     02  WKS-MASK                  PIC Z,ZZZ,ZZZ,ZZ9.99.
006500     02  WKS-MASK-NEG REDEFINES WKS-MASK  PIC -,ZZZ,ZZZ,ZZ9.99.
006600******************************************************************
006700*     VARIABLES PARA EVALUAR INTEGRIDAD DE ARCHIVOS               *
006800******************************************************************
006900 01  FS-TRANSIN                     PIC 9(02)         VALUE ZEROS.
007000 01  FS-CICLO                       PIC 9(02)         VALUE ZEROS.
007100*                VARIABLES DE FILE STATUS EXTENDED                *
007200 01  FSE-TRANSIN.
007300     02  FSE-RETURN                 PIC S9(04) COMP-5 VALUE ZEROS.
007400     02  FSE-FUNCTION               PIC S9(04) COMP-5 VALUE ZEROS.
007500     02  FSE-FEEDBACK               PIC S9(04) COMP-5 VALUE ZEROS.
007600* VARIABLES DE RUTINA PARA CONTROL DE FILE STATUS EXTENDIDO
007700 01  PROGRAMA                       PIC X(08)         VALUE SPACES.
007800 01  ARCHIVO                        PIC X(08)         VALUE SPACES.
007900 01  ACCION                         PIC X(10)         VALUE SPACES.
008000 01  LLAVE                          PIC X(32)         VALUE SPACES.
008100******************************************************************
008200 PROCEDURE DIVISION.
008300 000-MAIN SECTION.
008400     PERFORM APERTURA-ARCHIVOS
008500     PERFORM TOTALIZA-GASTOS UNTIL WKS-END-TRANSIN
008600     PERFORM DESPLIEGA-TOTAL
008700     PERFORM CIERRA-ARCHIVOS
008800     STOP RUN.
008900 000-MAIN-E. EXIT.
009000*
009010* ABRE EL UNICO ARCHIVO DE ENTRADA Y REVISA SU FILE STATUS ANTES
009020* DE SEGUIR; SI NO ABRIO BIEN NO VALE LA PENA INTENTAR LEERLO.
009100 APERTURA-ARCHIVOS SECTION.
009200     OPEN INPUT TRANSIN
009300
009400     MOVE ZEROS  TO FS-CICLO
009500     MOVE 'OPEN' TO ACCION
009600     MOVE SPACES TO LLAVE
009700     MOVE WKS-PROGRAMA TO PROGRAMA
009800
009900     PERFORM FILE-STATUS-EXTENDED
010000         VARYING FS-CICLO FROM 1 BY 1 UNTIL FS-CICLO > 1
010100
010110*    --> TK-0417: TARJETA DE TRAZA OPCIONAL EN EL SYSIN DEL JCL;
010120*    --> SI NO SE MANDA NADA, QUEDA 'N' (VALUE INICIAL) Y NO PASA
010130*    --> NADA DISTINTO EN DESPLIEGA-TOTAL.
010140     ACCEPT WKS-SW-TRAZA FROM SYSIN
010200     MOVE ZEROS TO WKS-FIN-ARCHIVOS.
010300 APERTURA-ARCHIVOS-E. EXIT.
010400*
010500* SUMA EL IMPORTE DE CADA TRANSACCION LEIDA, SIN FILTRAR POR TIPO,
010600* CUENTA NI ESTATUS.
010700 TOTALIZA-GASTOS SECTION.
010800     READ TRANSIN END-READ
010900     EVALUATE FS-TRANSIN
011000         WHEN 0
011010*            --> SE SUMA TAL CUAL VIENE, SIN IMPORTAR CUENTA NI
011020*            --> ESTATUS DE LA TRANSACCION (VER HISTORIAL TK-0172).
011100             ADD TXN-AMOUNT TO WKS-TOTAL-GASTOS
011200             ADD 1 TO WKS-TRANSACC-LEIDAS
011300         WHEN 10
011310*            --> FIN NORMAL DE TRANSIN.
011400             SET WKS-END-TRANSIN TO TRUE
011500         WHEN OTHER
011600             MOVE 1       TO FS-CICLO
011700             MOVE 'READ'  TO ACCION
011800             MOVE 91      TO RETURN-CODE
011900             PERFORM FILE-STATUS-EXTENDED
012000             PERFORM CIERRA-ARCHIVOS
012100             STOP RUN
012200     END-EVALUATE.
012300 TOTALIZA-GASTOS-E. EXIT.
012400*
012410* IMPRIME EL TOTAL DE LA CORRIDA EN EL LISTADO DE SALIDA (SYSOUT);
012420* ESTE PROGRAMA NO GENERA ARCHIVO DE REPORTE, SOLO DISPLAY.
012500 DESPLIEGA-TOTAL SECTION.
012600     DISPLAY
012700     '**********************************************************'
012800     DISPLAY
012900     '*                  TOTAL DE GASTOS                       *'
013000     DISPLAY
013100     '**********************************************************'
013200     MOVE WKS-TRANSACC-LEIDAS TO WKS-MASK
013300     DISPLAY 'TRANSACCIONES LEIDAS        : ' WKS-MASK
013400     MOVE WKS-TOTAL-GASTOS    TO WKS-MASK
013500     DISPLAY 'TOTAL DE GASTOS             : ' WKS-MASK
013600     DISPLAY
013700     '**********************************************************'
013710*    --> TK-0417: SI LA TARJETA DE TRAZA VINO 'S', SE DETALLA EN
013720*    --> SYSOUT EL GRUPO Y DETALLE DE CUENTA CONTABLE DE LA ULTIMA
013730*    --> TRANSACCION LEIDA, PARA QUIEN ESTE DEPURANDO.
013740     IF WKS-TRAZA-ACTIVA
013750        DISPLAY 'TRAZA: TXN-CTA-GRUPO/DETALLE = ' TXN-CTA-GRUPO
013760                '/' TXN-CTA-DETALLE
013770     END-IF.
013800 DESPLIEGA-TOTAL-E. EXIT.
013900*
013910* RUTINA COMUN DE VERIFICACION DE FILE STATUS; COMO SOLO HAY UN
013920* ARCHIVO, TODO EL CICLO CAE EN WHEN OTHER.
014000 FILE-STATUS-EXTENDED SECTION.
014100     EVALUATE FS-CICLO
014200         WHEN OTHER
014300             IF FS-TRANSIN NOT EQUAL 0
014400                MOVE 'TRANSIN' TO ARCHIVO
014500                CALL 'DEBD1R00' USING PROGRAMA, ARCHIVO, ACCION,
014600                                   LLAVE, FS-TRANSIN, FSE-TRANSIN
014700                MOVE 91        TO RETURN-CODE
014800                PERFORM CIERRA-ARCHIVOS
014900                STOP RUN
015000             END-IF
015100     END-EVALUATE.
015200 FILE-STATUS-EXTENDED-E. EXIT.
015300*
015400 CIERRA-ARCHIVOS SECTION.
015500     CLOSE TRANSIN.
015600 CIERRA-ARCHIVOS-E. EXIT.
