000100******************************************************************
000200* COPY BOOK    : TXNREC                                         *
000300* APLICACION   : DASHBOARD FINANCIERO - MODULO CONTABLE (XERO)  *
000400* PROGRAMADOR  : R. MARTINEZ (RMTZ)                              *
000500* DESCRIPCION  : LAYOUT DEL MAESTRO DE TRANSACCIONES (LEDGER)    *
000600*              : DE CONTABILIDAD. SE USA PARA EL TOTAL DE        *
000700*              : GASTOS Y PARA EL CONTEO DEL TABLERO.            *
000800* USADO POR    : DASHAG10, XGASTOT1                              *
000900******************************************************************
001000* HISTORIAL DE CAMBIOS                                           *
001100*   21/06/1990 RMTZ TK-0098 VERSION INICIAL DEL LAYOUT.          *
001200*   15/03/1995 EEDR TK-0171 SE AGREGA DESGLOSE DE CUENTA CONTABLE*
001300*              PARA CLASIFICACION EN REPORTES DE GASTO.          *
001400*   20/01/1999 PEDR TK-Y2K1 REVISION DE CAMPOS DE FECHA - ESTE   *
001500*              LAYOUT YA TRAIA EL ANIO CON SIGLO COMPLETO.       *
001510*   19/11/2013 EEDR TK-0417 SE ACLARA EN COMENTARIOS QUE EL       *
001520*              DESGLOSE LO CONSUME LA RUTINA DE TRAZA DE          *
001530*              XGASTOT1, ESTE SISTEMA NO GENERA REPORTES.         *
001600******************************************************************
001700   01  TXN-REGISTRO.
001800       05  TXN-TRANSACTION-TYPE     PIC X(10).
001900       05  TXN-CONTACT-NAME         PIC X(40).
002000       05  TXN-TRANSACTION-DATE     PIC X(10).
002100       05  TXN-AMOUNT               PIC S9(11)V99.
002200       05  TXN-ACCOUNT-CODE         PIC X(10).
002300       05  TXN-ACCOUNT-NAME         PIC X(40).
002400       05  TXN-DESCRIPTION          PIC X(60).
002500       05  TXN-REFERENCE            PIC X(20).
002600       05  TXN-STATUS               PIC X(10).
002700       05  FILLER                   PIC X(03).
002800*      --> DESGLOSE DE LA CUENTA CONTABLE EN PREFIJO (GRUPO) Y
002900*      --> SUFIJO (DETALLE); XGASTOT1 LO USA EN SU RUTINA DE TRAZA.
003000   01  TXN-CUENTA-DESGL REDEFINES TXN-REGISTRO.
003100       05  FILLER                   PIC X(73).
003200       05  TXN-CTA-GRUPO            PIC X(04).
003300       05  TXN-CTA-DETALLE          PIC X(06).
003400       05  FILLER                   PIC X(133).
